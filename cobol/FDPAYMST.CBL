000100*----------------------------------------------------------------
000200* FDPAYMST.CBL
000300* PAYMENT MASTER RECORD (OUTPUT).  PAY-STATUS-SHORT-VIEW GIVES
000400* THE FIRST 4 CHARACTERS OF THE STATUS SO A CALLER CAN TELL
000500* "COMP" FROM "FAIL" WITH A SINGLE COMPARE INSTEAD OF SPELLING
000600* THE WHOLE STATUS LITERAL OUT AGAIN.
000700*----------------------------------------------------------------
000800    FD  PAYMENT-MASTER-FILE
000900        LABEL RECORDS ARE STANDARD.
001000    01  PAYMENT-MASTER-RECORD.
001100*        PAY-ID -- BATCH-GENERATED "PAY" PREFIX PLUS 9-DIGIT
001200*        SEQUENCE, ISSUED BY 0700-NEXT-PAYMENT-ID.  NEVER REUSED,
001300*        NEVER DERIVED FROM THE REQUEST RECORD.
001400        05  PAY-ID                       PIC X(12).
001500        05  PAY-AMOUNT                   PIC S9(09)V99.
001600        05  PAY-CURRENCY                 PIC X(03).
001700*        PAY-CARD-MASKED -- ONLY THE MASKED FORM PRODUCED BY
001800*        1300-MASK-CARD-NUMBER EVER REACHES THIS FIELD; THE
001900*        UNMASKED CARD NUMBER IS NEVER WRITTEN TO THIS FILE.
002000        05  PAY-CARD-MASKED              PIC X(16).
002100*        PAY-BIN -- FIRST SIX DIGITS OF THE CARD NUMBER, CARRIED
002200*        FORWARD FROM 1180-DERIVE-CARD-BIN FOR AUDIT TRACE-BACK.
002300        05  PAY-BIN                      PIC X(06).
002400*        PAY-PROVIDER -- "PROVIDER_A" OR "PROVIDER_B", SET BY
002500*        1200-DETERMINE-PROVIDER AND NEVER CHANGED AFTER THAT.
002600        05  PAY-PROVIDER                 PIC X(10).
002700*        PAY-STATUS -- INITIATED, PROCESSING, COMPLETED OR
002800*        FAILED, IN THAT ORDER OVER THE LIFE OF ONE RUN.  SEE
002900*        PAY-STATUS-SHORT-VIEW BELOW FOR THE 4-BYTE SHORTHAND.
003000        05  PAY-STATUS                   PIC X(10).
003100*        PAY-PROV-REF -- THE PROVIDER'S OWN REFERENCE NUMBER FOR
003200*        THE ATTEMPT, BLANK IF THE PROVIDER NEVER ACKNOWLEDGED.
003300        05  PAY-PROV-REF                 PIC X(20).
003400        05  FILLER                       PIC X(02).
003500
003600
003700    01  PAY-STATUS-SHORT-VIEW REDEFINES PAYMENT-MASTER-RECORD.
003800        05  FILLER                       PIC X(58).
003900        05  PAY-STATUS-SHORT             PIC X(04).
004000        05  FILLER                       PIC X(28).
