000100*----------------------------------------------------------------
000200* PL-DISPATCH-OUTBOX-EVENT.CBL
000300* DISPATCHES ONE LOCKED OUTBOX EVENT.  A BLANK PAYLOAD IS A
000400* DISPATCH FAILURE -- THERE IS NOTHING TO HAND THE SUBSCRIBER --
000500* AND DRIVES THE CALLER'S ATTEMPT-COUNT / 5-ATTEMPT ABANDON
000600* LOGIC, THE SAME AS ANY OTHER FAILED DISPATCH.  OTHERWISE,
000700* PAYMENT-RELATED EVENT TYPES ARE "PUBLISHED" (WRITTEN TO THE
000800* SWEEP SECTION OF THE REPORT); AN EVENT TYPE THE SWEEP DOES NOT
000900* RECOGNISE IS LOGGED AS A WARNING BUT IS NOT A FAILURE -- IT IS
001000* MARKED PROCESSED ON THE SPOT, NOT RETRIED, THE SAME AS A
001100* PUBLISHED EVENT.  CALLER PERFORMS DISPATCH-OUTBOX-EVENT AND
001200* TESTS DISPATCH-FAILED.
001300*----------------------------------------------------------------
001400*    THREE OUTCOMES ONLY: PUBLISH, WARN-AND-MARK-PROCESSED, OR
001500*    FAIL-AND-RETRY.  THE BLANK-PAYLOAD TEST RUNS FIRST BECAUSE A
001600*    MISSING PAYLOAD MAKES THE EVENT TYPE ITSELF IRRELEVANT --
001700*    THERE IS NOTHING TO PUBLISH EITHER WAY.
001800 0700-DISPATCH-OUTBOX-EVENT.
001900
002000     MOVE "N" TO WS-DISPATCH-FAILED-SW.
002100
002200     IF OBX-PAYLOAD EQUAL SPACES
002300         PERFORM 0770-FAIL-BLANK-PAYLOAD THRU 0770-EXIT
002400         GO TO 0700-EXIT.
002500
002600*    THE FIVE RECOGNISED TYPES COVER THE PAYMENT LIFECYCLE THIS
002700*    JOB EVER WRITES TO THE OUTBOX -- SEE 0600-ORCHESTRATE-
002800*    PAYMENT AND PL-BUILD-OUTBOX-EVENT.CBL ON THE PRIOR STEP FOR
002900*    WHERE EACH ONE GETS QUEUED.  PAYMENT_PROCESSED IS UPPERCASE
003000*    BECAUSE IT CAME FROM AN EARLIER RELEASE THAT NEVER GOT
003100*    RENAMED TO MATCH THE LOWERCASE CONVENTION ADOPTED LATER.
003200     IF OBX-EVENT-TYPE EQUAL "payment_created"
003300        OR OBX-EVENT-TYPE EQUAL "payment_updated"
003400        OR OBX-EVENT-TYPE EQUAL "payment_completed"
003500        OR OBX-EVENT-TYPE EQUAL "payment_failed"
003600        OR OBX-EVENT-TYPE EQUAL "PAYMENT_PROCESSED"
003700         PERFORM 0750-PUBLISH-OUTBOX-EVENT THRU 0750-EXIT
003800     ELSE
003900         PERFORM 0760-WARN-UNKNOWN-EVENT-TYPE THRU 0760-EXIT.
004000
004100 0700-EXIT.
004200     EXIT.
004300*----------------------------------------------------------------
004400
004500*    THE NORMAL PATH.  WS-EVENTS-PUBLISHED IS THE ONLY COUNTER
004600*    BUMPED HERE -- SWEEP-ONE-EVENT COUNTS SELECTED EVENTS ON ITS
004700*    OWN, SO THIS PARAGRAPH ONLY OWNS THE OUTCOME IT DECIDED.
004800 0750-PUBLISH-OUTBOX-EVENT.
004900
005000     ADD 1 TO WS-EVENTS-PUBLISHED.
005100
005200     MOVE SPACES              TO SWEEP-DETAIL-LINE.
005300     MOVE OBX-ID               TO SD-OBX-ID.
005400     MOVE OBX-EVENT-TYPE       TO SD-OBX-EVENT-TYPE.
005500     MOVE "PUBLISHED"          TO SD-OBX-RESULT.
005600     MOVE SWEEP-DETAIL-LINE    TO REPORT-RECORD-TEXT.
005700     WRITE REPORT-RECORD AFTER ADVANCING 1.
005800     ADD 1 TO W-PRINTED-LINES.
005900
006000 0750-EXIT.
006100     EXIT.
006200*----------------------------------------------------------------
006300
006400*    AN UNRECOGNISED EVENT TYPE IS NOT A DISPATCH FAILURE -- IT
006500*    IS SIMPLY NOT ONE OF THE TYPES THIS SWEEP KNOWS HOW TO
006600*    PUBLISH.  IT IS LOGGED AS A WARNING AND LEFT FOR
006700*    SWEEP-ONE-EVENT TO MARK PROCESSED, THE SAME AS A PUBLISHED
006800*    EVENT -- THERE IS NOTHING FOR A RETRY TO FIX.
006900 0760-WARN-UNKNOWN-EVENT-TYPE.
007000
007100*    NO COUNTER IS INCREMENTED HERE BY DESIGN -- AN UNKNOWN TYPE
007200*    IS NEITHER A PUBLISH NOR AN ABANDON, AND OPERATIONS TRACKS
007300*    IT BY SCANNING THE REPORT FOR THE "** UNKNOWN TYPE **" TAG
007400*    RATHER THAN BY A DEDICATED TOTALS LINE.
007500     MOVE SPACES               TO SWEEP-DETAIL-LINE.
007600     MOVE OBX-ID                TO SD-OBX-ID.
007700     MOVE OBX-EVENT-TYPE        TO SD-OBX-EVENT-TYPE.
007800     MOVE "** UNKNOWN TYPE **"  TO SD-OBX-RESULT.
007900     MOVE SWEEP-DETAIL-LINE     TO REPORT-RECORD-TEXT.
008000     WRITE REPORT-RECORD AFTER ADVANCING 1.
008100     ADD 1 TO W-PRINTED-LINES.
008200
008300 0760-EXIT.
008400     EXIT.
008500*----------------------------------------------------------------
008600
008700*    A BLANK PAYLOAD IS THE ONE GENUINE DISPATCH FAILURE THIS
008800*    SWEEP RECOGNISES -- SETTING WS-DISPATCH-FAILED-SW TO "Y"
008900*    DRIVES SWEEP-ONE-EVENT'S RETRY-ATTEMPT COUNTER, AND THE
009000*    EVENT IS SELECTED AGAIN NEXT SWEEP UNTIL IT IS REPUBLISHED
009100*    WITH A REAL PAYLOAD OR THE 5-ATTEMPT ABANDON LIMIT HITS.
009200 0770-FAIL-BLANK-PAYLOAD.
009300
009400*    A LOGGED LINE FOR EVERY ATTEMPT, NOT JUST THE FINAL ABANDON
009500*    -- IF THIS EVENT IS RETRIED FOUR TIMES, THE REPORT SHOWS
009600*    "** BLANK PAYLOAD **" FOUR TIMES BEFORE SWEEP-ONE-EVENT
009700*    MARKS IT PROCESSED ON THE FIFTH.
009800     MOVE "Y" TO WS-DISPATCH-FAILED-SW.
009900
010000     MOVE SPACES                 TO SWEEP-DETAIL-LINE.
010100     MOVE OBX-ID                  TO SD-OBX-ID.
010200     MOVE OBX-EVENT-TYPE          TO SD-OBX-EVENT-TYPE.
010300     MOVE "** BLANK PAYLOAD **"   TO SD-OBX-RESULT.
010400     MOVE SWEEP-DETAIL-LINE       TO REPORT-RECORD-TEXT.
010500     WRITE REPORT-RECORD AFTER ADVANCING 1.
010600     ADD 1 TO W-PRINTED-LINES.
010700
010800 0770-EXIT.
010900     EXIT.
011000*----------------------------------------------------------------
