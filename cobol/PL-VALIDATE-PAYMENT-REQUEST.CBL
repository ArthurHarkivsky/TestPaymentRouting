000100*----------------------------------------------------------------
000200* PL-VALIDATE-PAYMENT-REQUEST.CBL
000300* FIELD-PRESENCE, FORMAT AND RANGE CHECKS ON THE INCOMING
000400* PAYMENT REQUEST, PLUS BIN DERIVATION.  CALLER PERFORMS
000500* 1100-VALIDATE-PAYMENT-REQUEST AND THEN TESTS REQUEST-IS-VALID.
000600*----------------------------------------------------------------
000700*    THE FIVE CHECKS BELOW RUN IN A SINGLE NESTED IF, EACH ONE
000800*    ONLY REACHED IF EVERY CHECK BEFORE IT PASSED -- THE FIRST
000900*    FAILURE WINS AND ITS REASON IS THE ONLY ONE REPORTED, THE
001000*    SAME "FIRST BAD FIELD STOPS THE EDIT" RULE THE OLD VOUCHER
001100*    EDIT PROGRAM USED.
001200 1100-VALIDATE-PAYMENT-REQUEST.
001300
001400
001500*    START OPTIMISTIC -- ASSUME VALID UNTIL A CHECK SAYS
001600*    OTHERWISE, AND CLEAR THE SCRATCH FIELDS A PRIOR REQUEST
001700*    MAY HAVE LEFT BEHIND.
001800     MOVE "Y"      TO WS-REQUEST-VALID-SW.
001900     MOVE SPACES   TO WS-REJECT-REASON.
002000     MOVE SPACES   TO WS-WORK-BIN.
002100
002200
002300*    CHECK 1 -- AMOUNT PRESENT AND POSITIVE.  ZERO OR A BLANK
002400*    NUMERIC FIELD BOTH COMPARE LESS THAN 0.01, SO ONE TEST
002500*    COVERS "MISSING" AND "ZERO OR NEGATIVE" TOGETHER.
002600     IF REQ-AMOUNT IS LESS THAN 0.01
002700         MOVE "N" TO WS-REQUEST-VALID-SW
002800         MOVE "AMOUNT MUST BE PRESENT AND AT LEAST 0.01"
002900                      TO WS-REJECT-REASON
003000     ELSE
003100*        CHECK 2 -- CURRENCY PRESENT.
003200         IF REQ-CURRENCY EQUAL SPACES
003300             MOVE "N" TO WS-REQUEST-VALID-SW
003400             MOVE "CURRENCY IS REQUIRED" TO WS-REJECT-REASON
003500         ELSE
003600*            CHECK 3 -- CURRENCY 3 UPPERCASE LETTERS (ISO-4217
003700*            STYLE).  KATANA-UPPER-ALPHA IS DEFINED IN
003800*            SPECIAL-NAMES ABOVE -- SEE THE 03/30/1999 CHANGE-
003900*            LOG ENTRY FOR WHY THIS TEST IS CASE-SENSITIVE.
004000             IF REQ-CURRENCY IS NOT KATANA-UPPER-ALPHA
004100                 MOVE "N" TO WS-REQUEST-VALID-SW
004200                 MOVE "CURRENCY MUST BE 3 UPPERCASE LETTERS"
004300                              TO WS-REJECT-REASON
004400             ELSE
004500*                CURRENCY IS GOOD -- MOVE ON TO THE CARD-NUMBER
004600*                CHECKS BELOW.
004700                 PERFORM 1150-VALIDATE-CARD-NUMBER THRU 1150-EXIT.
004800
004900
005000 1100-EXIT.
005100     EXIT.
005200*----------------------------------------------------------------
005300
005400*    CHECKS 4-5 -- CARD NUMBER PRESENT AND EXACTLY 16 NUMERIC
005500*    DIGITS.  A CARD NUMBER THAT PASSES BOTH GOES ON TO HAVE ITS
005600*    BIN DERIVED FOR ROUTING; ONE THAT FAILS EITHER CHECK NEVER
005700*    REACHES 1180-DERIVE-CARD-BIN AND WS-WORK-BIN STAYS BLANK.
005800 1150-VALIDATE-CARD-NUMBER.
005900
006000
006100     IF REQ-CARD-NUM EQUAL SPACES
006200         MOVE "N" TO WS-REQUEST-VALID-SW
006300         MOVE "CARD NUMBER IS REQUIRED" TO WS-REJECT-REASON
006400     ELSE
006500         IF REQ-CARD-NUM IS NOT KATANA-DIGITS-ONLY
006600             MOVE "N" TO WS-REQUEST-VALID-SW
006700             MOVE "CARD NUMBER MUST BE 16 NUMERIC DIGITS"
006800                          TO WS-REJECT-REASON
006900         ELSE
007000*                CARD NUMBER IS 16 CLEAN DIGITS -- SAFE TO LIFT
007100*                THE BIN OUT OF IT NOW.
007200             PERFORM 1180-DERIVE-CARD-BIN THRU 1180-EXIT.
007300
007400
007500 1150-EXIT.
007600     EXIT.
007700*----------------------------------------------------------------
007800
007900*    BIN IS THE FIRST 6 DIGITS OF THE CARD NUMBER, USED BY
008000*    PL-ROUTE-PROVIDER.CBL FOR ROUTING RULES 1-2.  A CARD NUMBER
008100*    SHORT OF 6 DIGITS (SHOULD NOT HAPPEN PAST THE 16-DIGIT
008200*    CHECK ABOVE, BUT GUARDED ANYWAY) LEAVES THE BIN BLANK
008300*    RATHER THAN RISK A REFERENCE MODIFICATION PAST THE END OF
008400*    THE FIELD.
008500 1180-DERIVE-CARD-BIN.
008600
008700
008800     IF REQ-CARD-NUM (7:1) EQUAL SPACE
008900         MOVE SPACES TO WS-WORK-BIN
009000     ELSE
009100         MOVE REQ-CARD-BIN-DIGITS TO WS-WORK-BIN.
009200
009300
009400 1180-EXIT.
009500     EXIT.
009600*----------------------------------------------------------------
