000100*----------------------------------------------------------------
000200* SLOUTBOX.CBL
000300* SELECT CLAUSE FOR THE OUTBOX EVENT FILE.  WRITTEN BY
000400* PAYMENT-REQUEST-PROCESSING, RE-READ BY OUTBOX-EVENT-SWEEP,
000500* WHICH REWRITES EACH RECORD IN PLACE RIGHT AFTER READING IT
000600* TO POST THE LOCKED/PROCESSED/ATTEMPTS FIELDS -- NO INDEX IS
000700* NEEDED SINCE THE SWEEP NEVER RE-POSITIONS THE FILE.
000800*----------------------------------------------------------------
000900    SELECT OUTBOX-FILE ASSIGN TO "OUTBOX01"
001000           ORGANIZATION IS SEQUENTIAL
001100           FILE STATUS IS WS-OUTBOX-STATUS.
