000100*----------------------------------------------------------------
000200* PL-PREPROCESS-PROVIDER-A.CBL
000300* PROVIDER A PREPROCESSING.  CARD NUMBER IS MASKED TO 12
000400* ASTERISKS PLUS LAST 4 DIGITS BEFORE SUBMISSION (ONLY WHEN THE
000500* CARD NUMBER HAS AT LEAST 4 CHARACTERS); AMOUNT IS PASSED
000600* UNCHANGED WITH ITS 2 DECIMAL PLACES.
000700*----------------------------------------------------------------
000800*    PROVIDER_A TAKES A DECIMAL-DOLLAR AMOUNT DIRECTLY, UNLIKE
000900*    PROVIDER_B'S WHOLE-CENTS FORMAT BELOW IN PL-PREPROCESS-
001000*    PROVIDER-B.CBL -- THIS IS THE ONE DIFFERENCE BETWEEN THE
001100*    TWO PROVIDERS' SUBMISSION FORMATS THAT THIS PARAGRAPH
001200*    EXISTS TO HANDLE.
001300 1400-PREPROCESS-FOR-PROVIDER-A.
001400
001500
001600*    THE AMOUNT NEEDS NO CONVERSION FOR PROVIDER_A -- IT GOES
001700*    STRAIGHT INTO THE SUBMISSION PACKET BELOW WITH ITS TWO
001800*    DECIMAL PLACES INTACT.
001900     MOVE REQ-AMOUNT   TO WS-SUBMIT-AMOUNT.
002000     MOVE REQ-CARD-NUM TO WS-WORK-CARD-NUM-IN.
002100
002200
002300*    A CARD NUMBER SHORT OF 4 CHARACTERS HAS NOTHING LEFT TO
002400*    MASK AFTER THE LAST-4-DIGITS RULE, SO IT GOES OUT AS-IS
002500*    RATHER THAN RISK MASKING PAST THE END OF THE FIELD.
002600     IF REQ-CARD-NUM (4:1) EQUAL SPACE
002700         MOVE REQ-CARD-NUM TO WS-WORK-CARD-NUM-MASKED
002800     ELSE
002900         PERFORM 1300-MASK-CARD-NUMBER THRU 1300-EXIT.
003000
003100
003200*    LOAD THE SUBMISSION PACKET WITH THE PREPROCESSED AMOUNT AND
003300*    CARD NUMBER -- THIS IS WHAT WOULD GO OUT THE DOOR TO
003400*    PROVIDER_A IF THE WIRE WERE REAL.
003500     MOVE WS-SUBMIT-AMOUNT        TO PRV-AMOUNT.
003600     MOVE WS-WORK-CARD-NUM-MASKED TO PRV-CARD-NUM.
003700
003800
003900 1400-EXIT.
004000     EXIT.
004100*----------------------------------------------------------------
