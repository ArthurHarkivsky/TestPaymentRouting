000100*----------------------------------------------------------------
000200* PL-PRINT-REPORT.CBL
000300* SHARED PAGE-HEADING / PAGE-BREAK MECHANICS FOR THE PROCESSING
000400* REPORT AND THE SWEEP REPORT SECTIONS.  THE CALLING PROGRAM
000500* DEFINES ITS OWN TITLE, HEADING-1, HEADING-2, PAGE-NUMBER AND
000600* W-PRINTED-LINES 01-ITEMS AHEAD OF THIS COPY; 9000-PRINT-
000700* HEADINGS AND 9100-FINALIZE-PAGE ARE PERFORMED FROM THE MAIN
000800* PARAGRAPHS OF EACH PROGRAM THAT COPIES THIS BOOK IN.
000900*----------------------------------------------------------------
001000*    KEPT AS A SINGLE SHARED COPYBOOK RATHER THAN DUPLICATED
001100*    LOGIC IN BOTH PROGRAMS -- WHEN AUDIT ASKS FOR A DIFFERENT
001200*    PAGE-HEADING SHAPE, THE CHANGE ONLY HAS TO BE MADE ONCE
001300*    HERE.
001400*    FIVE LINES MAKE UP ONE PAGE HEADING: THE FORM-FEED TITLE
001500*    LINE, A BLANK, THE COLUMN-HEADING PAIR, AND A TRAILING
001600*    BLANK BEFORE THE FIRST DETAIL LINE -- SAME SHAPE FOR BOTH
001700*    THE PAYMENT REPORT AND THE SWEEP REPORT.
001800 9000-PRINT-HEADINGS.
001900
002000
002100
002200*    PAGE-NUMBER IS BUMPED BEFORE IT IS PRINTED SO THE FIRST
002300*    PAGE OF THE RUN COMES OUT NUMBERED 1, NOT 0.
002400     ADD 1 TO PAGE-NUMBER.
002500
002600
002700
002800*    TOP-OF-FORM IS THE CHANNEL-1 SKIP-TO-NEW-PAGE CONDITION
002900*    NAMED IN SPECIAL-NAMES ON THE CALLING PROGRAM -- THIS IS
003000*    THE ONLY LINE ON THE PAGE THAT SKIPS TO A NEW SHEET RATHER
003100*    THAN ADVANCING A FIXED NUMBER OF LINES.
003200     MOVE TITLE            TO REPORT-RECORD-TEXT.
003300     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
003400
003500
003600
003700     MOVE SPACES           TO REPORT-RECORD-TEXT.
003800     WRITE REPORT-RECORD AFTER ADVANCING 2.
003900
004000
004100
004200     MOVE HEADING-1        TO REPORT-RECORD-TEXT.
004300     WRITE REPORT-RECORD AFTER ADVANCING 1.
004400
004500
004600
004700     MOVE HEADING-2        TO REPORT-RECORD-TEXT.
004800     WRITE REPORT-RECORD AFTER ADVANCING 1.
004900
005000
005100
005200     MOVE SPACES           TO REPORT-RECORD-TEXT.
005300     WRITE REPORT-RECORD AFTER ADVANCING 1.
005400
005500
005600
005700*    RESET THE LINE COUNT SO THE NEXT PAGE-FULL TEST STARTS
005800*    COUNTING FRESH FROM THIS NEW PAGE.
005900     MOVE ZERO             TO W-PRINTED-LINES.
006000
006100
006200
006300 9000-EXIT.
006400     EXIT.
006500*----------------------------------------------------------------
006600
006700*    A BLANK LINE AFTER THE LAST DETAIL/TOTAL LINE ON A PAGE,
006800*    PERFORMED BEFORE THE NEXT PRINT-HEADINGS OR AT END-OF-RUN --
006900*    THE SAME TRAILING-BLANK CONVENTION EVERY REPORT IN THIS SHOP
007000*    USES SO THE LISTING NEVER ENDS FLUSH AGAINST THE PERFORATION.
007100*    NEITHER PROGRAM RESETS W-PRINTED-LINES HERE -- THAT ONLY
007200*    HAPPENS IN 9000-PRINT-HEADINGS ABOVE, WHEN THE NEXT PAGE
007300*    ACTUALLY STARTS.
007400 9100-FINALIZE-PAGE.
007500
007600
007700
007800     MOVE SPACES           TO REPORT-RECORD-TEXT.
007900     WRITE REPORT-RECORD AFTER ADVANCING 2.
008000
008100
008200
008300 9100-EXIT.
008400     EXIT.
008500*----------------------------------------------------------------
