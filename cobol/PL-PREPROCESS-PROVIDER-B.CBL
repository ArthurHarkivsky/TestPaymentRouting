000100*----------------------------------------------------------------
000200* PL-PREPROCESS-PROVIDER-B.CBL
000300* PROVIDER B PREPROCESSING.  AMOUNT IS CONVERTED TO WHOLE CENTS
000400* (MULTIPLY BY 100, ROUNDED TO 0 DECIMAL PLACES); THE ROUNDED
000500* CLAUSE ROUNDS HALF-UP AS THE STANDARD REQUIRES.  CARD NUMBER
000600* IS PASSED THROUGH UNCHANGED.
000700*----------------------------------------------------------------
000800*    ADDED UNDER AP-0158 (SEE THE CHANGE LOG ON THE MAIN
000900*    PROGRAM) AFTER THE PILOT RUN SHOWED PROVIDER_B REJECTING
001000*    FRACTIONAL-CENT AMOUNTS -- PROVIDER_A NEEDS NO SUCH
001100*    CONVERSION, WHICH IS WHY THIS PARAGRAPH HAS NO COUNTERPART
001200*    STEP IN PL-PREPROCESS-PROVIDER-A.CBL.
001300 1500-PREPROCESS-FOR-PROVIDER-B.
001400
001500
001600*    PROVIDER_B'S CONTRACT CALLS FOR THE CARD NUMBER UNCHANGED,
001700*    NOT MASKED, AT SUBMISSION TIME -- MASKING ONLY HAPPENS
001800*    AFTERWARD, WHEN 1300-MASK-CARD-NUMBER IS PERFORMED
001900*    SEPARATELY FOR THE MASTER RECORD AND REPORT LINE.
002000     MOVE REQ-CARD-NUM TO WS-WORK-CARD-NUM-MASKED.
002100
002200
002300*    ROUNDED HALF-UP TO THE NEAREST WHOLE CENT -- REQ-AMOUNT
002400*    ALREADY PASSED THE CHECK-1 EDIT IN PL-VALIDATE-PAYMENT-
002500*    REQUEST.CBL, SO THIS COMPUTE NEVER SEES A NEGATIVE OR ZERO
002600*    AMOUNT.
002700     COMPUTE WS-SUBMIT-AMOUNT-CENTS ROUNDED =
002800             REQ-AMOUNT * 100.
002900
003000
003100*    LOAD THE SUBMISSION PACKET.  PROVIDER_B TAKES THE CENTS-
003200*    CONVERTED AMOUNT WITH NO DECIMAL PLACES; THE CARD NUMBER
003300*    GOES OUT UNCHANGED PER THE PROVIDER_B CONTRACT.
003400     MOVE WS-SUBMIT-AMOUNT-CENTS  TO PRV-AMOUNT.
003500     MOVE WS-WORK-CARD-NUM-MASKED TO PRV-CARD-NUM.
003600
003700
003800 1500-EXIT.
003900     EXIT.
004000*----------------------------------------------------------------
