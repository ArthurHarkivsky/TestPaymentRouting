000100*----------------------------------------------------------------
000200* SLPAYRPT.CBL
000300* SELECT CLAUSE FOR THE PROCESSING REPORT.  SHARED BY BOTH
000400* BATCH STEPS: PAYMENT-REQUEST-PROCESSING OPENS IT OUTPUT AND
000500* WRITES THE PAYMENT SECTION, OUTBOX-EVENT-SWEEP OPENS IT
000600* EXTEND AND ADDS THE SWEEP SECTION BEHIND IT, SO ONE PRINT
000700* FILE COVERS THE WHOLE JOB.
000800*----------------------------------------------------------------
000900    SELECT REPORT-FILE ASSIGN TO "RPTFIL01"
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS WS-REPORT-STATUS.
