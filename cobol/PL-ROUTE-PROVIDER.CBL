000100*----------------------------------------------------------------
000200* PL-ROUTE-PROVIDER.CBL
000300* BIN-BASED AND AMOUNT-BASED PROVIDER ROUTING.  CALLER PERFORMS
000400* 1200-DETERMINE-PROVIDER AFTER 1100-VALIDATE-PAYMENT-REQUEST HAS
000500* SET WS-WORK-BIN, THEN TESTS PROVIDER-IS-VALID.
000600*----------------------------------------------------------------
000700*    THE RULES BELOW ARE TRIED IN ORDER, HIGHEST PRIORITY FIRST
000800*    -- A BIN MATCH ALWAYS WINS OVER AN AMOUNT-BASED FALLBACK,
000900*    AND THE AMOUNT RULES ONLY FIRE WHEN NEITHER BIN RULE
001000*    MATCHED.  ONLY ONE RULE CAN EVER FIRE FOR A GIVEN REQUEST.
001100 1200-DETERMINE-PROVIDER.
001200
001300
001400     MOVE SPACES TO WS-WORK-PROVIDER.
001500
001600
001700*    RULE 1 -- VISA-RANGE BIN (BIN STARTS WITH "4").  SENT TO
001800*    PROVIDER_A, WHICH IS THIS SHOP'S VISA-CAPABLE PROCESSOR.
001900     IF WS-WORK-BIN (1:1) EQUAL "4"
002000         MOVE "PROVIDER_A" TO WS-WORK-PROVIDER
002100     ELSE
002200*        RULE 2 -- MASTERCARD-RANGE BIN (BIN STARTS WITH "5").
002300*        SENT TO PROVIDER_B, WHICH ONLY HANDLES MASTERCARD.
002400         IF WS-WORK-BIN (1:1) EQUAL "5"
002500             MOVE "PROVIDER_B" TO WS-WORK-PROVIDER
002600         ELSE
002700*            RULE 3 -- LARGE USD AMOUNT NOT ON A KNOWN BIN GOES
002800*            TO PROVIDER_B, WHICH CARRIES THE HIGHER USD
002900*            AUTHORIZATION LIMIT OF THE TWO PROCESSORS.
003000             IF REQ-AMOUNT IS GREATER THAN 1000.00
003100                     AND REQ-CURRENCY EQUAL "USD"
003200                 MOVE "PROVIDER_B" TO WS-WORK-PROVIDER
003300             ELSE
003400*                RULE 4 -- LARGE NON-USD AMOUNT GOES TO
003500*                PROVIDER_A INSTEAD, SINCE PROVIDER_B'S HIGHER
003600*                LIMIT IS A USD-ONLY ARRANGEMENT.
003700                 IF REQ-AMOUNT IS GREATER THAN 1000.00
003800                     MOVE "PROVIDER_A" TO WS-WORK-PROVIDER
003900                 ELSE
004000*                    RULE 5 -- DEFAULT.  EVERYTHING THAT FAILS
004100*                    RULES 1-4 (SMALL AMOUNT, UNRECOGNIZED BIN)
004200*                    GOES TO PROVIDER_A AS THE SHOP'S GENERAL-
004300*                    PURPOSE PROCESSOR.
004400                     MOVE "PROVIDER_A" TO WS-WORK-PROVIDER.
004500
004600
004700*    WHICHEVER RULE FIRED, CONFIRM THE RESULT NAMES A PROVIDER
004800*    THIS SHOP ACTUALLY KNOWS BEFORE HANDING CONTROL BACK.
004900     PERFORM 1250-CHECK-PROVIDER-IS-KNOWN THRU 1250-EXIT.
005000
005100
005200 1200-EXIT.
005300     EXIT.
005400*----------------------------------------------------------------
005500
005600*    A ROUTING RESULT OUTSIDE THE TWO NAMED PROVIDERS CANNOT
005700*    HAPPEN FROM THE RULES ABOVE AS WRITTEN, BUT THE CHECK IS
005800*    KEPT AS A BELT-AND-BRACES GUARD -- THE SAME WAY THE OLD
005900*    VOUCHER JOB NEVER TRUSTED A COMPUTED VENDOR CODE WITHOUT
006000*    CHECKING IT AGAINST THE VENDOR MASTER FIRST.
006100 1250-CHECK-PROVIDER-IS-KNOWN.
006200
006300
006400     IF ROUTED-TO-PROVIDER-A OR ROUTED-TO-PROVIDER-B
006500         MOVE "Y" TO WS-PROVIDER-VALID-SW
006600     ELSE
006700         MOVE "N" TO WS-PROVIDER-VALID-SW
006800         MOVE "UNKNOWN PROVIDER" TO WS-REJECT-REASON.
006900
007000
007100 1250-EXIT.
007200     EXIT.
007300*----------------------------------------------------------------
