000100*----------------------------------------------------------------
000200* PL-SIMULATE-PROVIDER-RESPONSE.CBL
000300* THE JOB DOES NOT CALL OUT TO PROVIDER_A OR PROVIDER_B OVER
000400* THE WIRE; IT SIMULATES THE RESPONSE THAT WOULD COME BACK.  A
000500* REQUEST WITH A KNOWN PROVIDER COMES BACK COMPLETED WITH A
000600* GENERATED PROVIDER REFERENCE; AN UNKNOWN PROVIDER COMES BACK
000700* FAILED.  THE RESPONSE IS BUILT INTO PROVIDER-RESPONSE, ECHOING
000800* BACK THE SUBMISSION'S OWN PAYMENT ID, THE SAME WAY A REAL
000900* PROVIDER'S SETTLEMENT FILE ECHOES THE MERCHANT REFERENCE IT
001000* WAS SENT.
001100*----------------------------------------------------------------
001200*    BY THE TIME THIS PARAGRAPH RUNS, 1250-CHECK-PROVIDER-IS-
001300*    KNOWN HAS ALREADY REJECTED ANY REQUEST WITH AN UNKNOWN
001400*    PROVIDER, SO PROVIDER-IS-VALID IS ALMOST ALWAYS TRUE HERE
001500*    -- THE FAILED BRANCH IS A DEFENSIVE PATH, NOT THE EXPECTED
001600*    ONE.
001700 1600-SIMULATE-PROVIDER-RESPONSE.
001800
001900
002000*    THE PAYMENT ID MOVES STRAIGHT ACROSS FROM SUBMISSION TO
002100*    RESPONSE UNCHANGED, JUST AS IT WOULD ON A REAL PROVIDER'S
002200*    ACKNOWLEDGEMENT MESSAGE.
002300     MOVE PRV-PAYMENT-ID TO RSP-PAYMENT-ID.
002400
002500
002600*    THE GENERATED REFERENCE IS PROVIDER-NAME + "-REF-" +
002700*    PAYMENT-ID -- NOT A REAL PROVIDER REFERENCE FORMAT, BUT
002800*    ENOUGH FOR THIS SIMULATED RUN TO PUT SOMETHING TRACEABLE
002900*    INTO PAY-PROV-REF ON THE MASTER RECORD.
003000     IF PROVIDER-IS-VALID
003100         MOVE "COMPLETED" TO RSP-STATUS
003200         STRING WS-WORK-PROVIDER  DELIMITED BY SPACE
003300                "-REF-"           DELIMITED BY SIZE
003400                RSP-PAYMENT-ID     DELIMITED BY SIZE
003500                INTO RSP-PROV-REF
003600         END-STRING
003700     ELSE
003800*        NO REFERENCE IS GENERATED FOR A FAILED RESPONSE -- THE
003900*        REPORT DETAIL LINE PRINTS RSP-PROV-REF BLANK IN THIS
004000*        CASE.
004100         MOVE "FAILED"    TO RSP-STATUS
004200         MOVE SPACES      TO RSP-PROV-REF.
004300
004400
004500 1600-EXIT.
004600     EXIT.
004700*----------------------------------------------------------------
