000100*----------------------------------------------------------------
000200* FDOUTBOX.CBL
000300* OUTBOX EVENT RECORD.  OBX-STATUS-PAIR-VIEW OVERLAYS THE
000400* PROCESSED/LOCKED FLAG PAIR AS ONE TWO-CHARACTER FIELD SO THE
000500* SWEEP CAN TEST FOR "N" + "N" (UNPROCESSED AND UNLOCKED) IN A
000600* SINGLE COMPARE.
000700*    AP-0431 ADDED OBX-LOCK-SWEEPS OUT OF THE TRAILING FILLER --
000800*    A SWEEP THAT DIES BETWEEN LOCKING AN EVENT AND RELEASING IT
000900*    LEFT THAT EVENT LOCKED FOREVER, WITH NO FIELD ANYWHERE ON
001000*    THIS RECORD TO SAY THE LOCK WAS STALE.  THIS SHOP KEEPS NO
001100*    WALL-CLOCK TIMESTAMPS ON ANY RECORD, SO A LOCK'S AGE IS
001200*    TRACKED THE SAME WAY OBX-ATTEMPTS TRACKS A DISPATCH FAILURE
001300*    -- AS A COUNT OF SWEEP PASSES THAT FOUND IT STILL LOCKED,
001400*    NOT A TIME OF DAY.
001500*----------------------------------------------------------------
001600    FD  OUTBOX-FILE
001700        LABEL RECORDS ARE STANDARD.
001800    01  OUTBOX-EVENT-RECORD.
001900*        OBX-ID -- BATCH-GENERATED "EVT" PREFIX PLUS 9-DIGIT
002000*        SEQUENCE, ISSUED BY 0800-NEXT-OUTBOX-EVENT-ID.
002100        05  OBX-ID                       PIC X(12).
002200*        OBX-AGG-TYPE/OBX-AGG-ID -- IDENTIFY THE BUSINESS OBJECT
002300*        THIS EVENT IS ABOUT.  THIS RUN ONLY EVER WRITES
002400*        "PAYMENT" HERE, BUT THE FIELD IS SIZED FOR ANY FUTURE
002500*        AGGREGATE TYPE THE NOTICE JOB MIGHT NEED TO CARRY.
002600        05  OBX-AGG-TYPE                 PIC X(10).
002700        05  OBX-AGG-ID                   PIC X(12).
002800*        OBX-EVENT-TYPE -- DRIVES 0700-DISPATCH-OUTBOX-EVENT'S
002900*        ROUTING; AN UNRECOGNIZED VALUE HERE IS LOGGED AS A
003000*        WARNING AND MARKED PROCESSED WITHOUT RETRY.
003100        05  OBX-EVENT-TYPE               PIC X(20).
003200*        OBX-PAYLOAD -- THE NOTICE BODY HANDED TO THE DOWNSTREAM
003300*        PUBLISH ROUTINE.  A BLANK PAYLOAD IS THE ONE CONDITION
003400*        THAT DRIVES THE RETRY/ABANDON COUNTER BELOW.
003500        05  OBX-PAYLOAD                  PIC X(80).
003600*        OBX-ATTEMPTS -- BUMPED EACH TIME A GENUINE DISPATCH
003700*        FAILURE IS SEEN; THE EVENT IS ABANDONED (FORCED
003800*        PROCESSED) ONCE THIS REACHES 5.
003900        05  OBX-ATTEMPTS                 PIC 9(02).
004000        05  OBX-PROCESSED                PIC X(01).
004100*        OBX-LOCKED -- SET "Y" WHILE 0400-SWEEP-ONE-EVENT IS
004200*        DISPATCHING THIS EVENT SO A CONCURRENT SWEEP RUN SKIPS
004300*        PAST IT INSTEAD OF SENDING THE SAME NOTICE TWICE.
004400        05  OBX-LOCKED                   PIC X(01).
004500*        OBX-LOCK-SWEEPS -- BUMPED BY 0600-READ-OUTBOX-FILE-
004600*        NEXT-RECORD EVERY TIME IT PASSES OVER THIS RECORD AND
004700*        FINDS IT STILL LOCKED.  ONCE THIS REACHES THE
004800*        OBX-LOCK-EXPIRED THRESHOLD THE LOCK IS TREATED AS
004900*        ORPHANED FROM A SWEEP THAT NEVER GOT TO RELEASE IT, AND
005000*        THE EVENT IS RECLAIMED FOR RESELECTION.
005100        05  OBX-LOCK-SWEEPS              PIC 9(02) VALUE ZERO.
005200            88  OBX-LOCK-EXPIRED          VALUE 3 THRU 99.
005300        05  FILLER                       PIC X(10).
005400
005500
005600    01  OBX-STATUS-PAIR-VIEW REDEFINES OUTBOX-EVENT-RECORD.
005700        05  FILLER                       PIC X(136).
005800        05  OBX-STATUS-PAIR              PIC X(02).
005900        05  FILLER                       PIC X(02).
006000        05  FILLER                       PIC X(10).
