000100*----------------------------------------------------------------
000200* SLCTLFIL.CBL
000300* SELECT CLAUSE FOR THE RUN-CONTROL FILE.  HOLDS THE LAST
000400* PAYMENT SEQUENCE NUMBER AND THE LAST OUTBOX EVENT SEQUENCE
000500* NUMBER ISSUED, SO THE KATANAPAY BATCH STEPS HAND OUT
000600* SEQUENCE-BASED IDS ACROSS RUNS WITHOUT AN OPERATOR KEYING
000700* ANYTHING IN.  MODELLED ON THE OLD CONTROL-FILE THAT THE
000800* ACCOUNTS-PAYABLE JOB USED TO KEEP THE LAST VOUCHER NUMBER.
000900*----------------------------------------------------------------
001000    SELECT CONTROL-FILE ASSIGN TO "CTLFIL01"
001100           ORGANIZATION IS INDEXED
001200           ACCESS MODE IS DYNAMIC
001300           RECORD KEY IS CONTROL-KEY
001400           FILE STATUS IS WS-CTLFIL-STATUS.
