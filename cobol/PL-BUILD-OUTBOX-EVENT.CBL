000100*----------------------------------------------------------------
000200* PL-BUILD-OUTBOX-EVENT.CBL
000300* BUILDS A "PAYMENT PROCESSED" OUTBOX EVENT RECORD FOR THE
000400* PAYMENT JUST WRITTEN TO THE MASTER FILE: AGGREGATE TYPE
000500* "PAYMENT", AGGREGATE ID = PAYMENT ID, ATTEMPT COUNT 0,
000600* UNPROCESSED, UNLOCKED.  CALLER PERFORMS 1700-BUILD-OUTBOX-
000700* EVENT AND THEN WRITES OUTBOX-EVENT-RECORD.
000800*----------------------------------------------------------------
000900 1700-BUILD-OUTBOX-EVENT.
001000
001100
001200*    A FRESH EVENT ID COMES FROM THE SAME CONTROL RECORD THE
001300*    PAYMENT ID CAME FROM, SO THE TWO SEQUENCES NEVER OVERLAP.
001400     PERFORM 0800-NEXT-OUTBOX-EVENT-ID THRU 0800-EXIT.
001500
001600
001700*    THIS RUN ONLY EVER PRODUCES "PAYMENT" AGGREGATE EVENTS --
001800*    KEYED BY THE PAYMENT-MASTER RECORD'S OWN ID SO THE SWEEP
001900*    STEP AND ANY DOWNSTREAM NOTICE JOB CAN TRACE AN EVENT BACK
002000*    TO ITS PAYMENT WITHOUT A SEPARATE CROSS-REFERENCE FILE.
002100     MOVE WS-WORK-EVENT-ID   TO OBX-ID.
002200     MOVE "PAYMENT"          TO OBX-AGG-TYPE.
002300     MOVE PAY-ID             TO OBX-AGG-ID.
002400     MOVE "PAYMENT_PROCESSED" TO OBX-EVENT-TYPE.
002500*    THE PAYLOAD IS A PLAIN TEXT NOTICE BODY, NOT A STRUCTURED
002600*    RECORD -- THE DOWNSTREAM NOTICE JOB PARSES IT ON RECEIPT.
002700     STRING "PAYMENT " DELIMITED BY SIZE
002800            PAY-ID     DELIMITED BY SIZE
002900            " STATUS "  DELIMITED BY SIZE
003000            PAY-STATUS DELIMITED BY SIZE
003100            INTO OBX-PAYLOAD
003200     END-STRING.
003300*    NEWLY BUILT EVENTS START AT ZERO ATTEMPTS, UNPROCESSED AND
003400*    UNLOCKED -- 0400-SWEEP-ONE-EVENT ON THE NEXT STEP PICKS
003500*    THEM UP FROM THIS STARTING STATE.
003600     MOVE ZERO               TO OBX-ATTEMPTS.
003700     MOVE "N"                TO OBX-PROCESSED.
003800     MOVE "N"                TO OBX-LOCKED.
003900
004000
004100 1700-EXIT.
004200     EXIT.
004300*----------------------------------------------------------------
