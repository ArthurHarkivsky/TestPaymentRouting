000100*----------------------------------------------------------------
000200* SLPAYMST.CBL
000300* SELECT CLAUSE FOR THE PAYMENT MASTER FILE.  OUTPUT OF THE
000400* PAYMENT-REQUEST-PROCESSING STEP; ONE RECORD PER REQUEST THAT
000500* PASSED VALIDATION.
000600*----------------------------------------------------------------
000700    SELECT PAYMENT-MASTER-FILE ASSIGN TO "PAYMST01"
000800           ORGANIZATION IS SEQUENTIAL
000900           FILE STATUS IS WS-PAYMST-STATUS.
