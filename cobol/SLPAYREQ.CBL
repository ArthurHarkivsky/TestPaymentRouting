000100*----------------------------------------------------------------
000200* SLPAYREQ.CBL
000300* SELECT CLAUSE FOR THE INCOMING PAYMENT REQUEST FILE.  ONE
000400* LINE PER REQUEST, PREPARED UPSTREAM BY THE CAPTURE FEED.
000500*----------------------------------------------------------------
000600    SELECT PAYMENT-REQUEST-FILE ASSIGN TO "PAYREQ01"
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS WS-PAYREQ-STATUS.
