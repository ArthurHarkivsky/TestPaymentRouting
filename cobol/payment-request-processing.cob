000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. payment-request-processing.
000300 AUTHOR. R. HALVORSEN.
000400 INSTALLATION. KATANAPAY DATA CENTER.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.
000800     THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF KATANAPAY
000900     DATA CENTER AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO
001000     ANYONE OUTSIDE THE INSTALLATION WITHOUT WRITTEN PERMISSION.
001100*----------------------------------------------------------------
001200*                    C H A N G E    L O G
001300*----------------------------------------------------------------
001400*DATE        BY    REQUEST   DESCRIPTION
001500*----------  ----  --------  ----------------------------------
001600*03/14/1987  RJH   AP-0142   ORIGINAL PROGRAM.  REPLACES THE
001700*                            MANUAL VOUCHER-STYLE KEYING OF
001800*                            CARD-PAYMENT REQUESTS WITH A
001900*                            BATCH READ/ROUTE/PAY CYCLE.
002000*09/02/1987  RJH   AP-0158   ADDED PROVIDER B CENTS CONVERSION
002100*                            AFTER THE PILOT RUN SHOWED PROVIDER
002200*                            B REJECTING FRACTIONAL-CENT AMOUNTS.
002300*01/11/1988  DWT   AP-0201   ADDED BIN-BASED ROUTING RULES 1-2
002400*                            (VISA/MASTERCARD PREFIX) AHEAD OF
002500*                            THE AMOUNT-BASED RULES.
002600*06/06/1989  DWT   AP-0233   CARD NUMBER MASKING ADDED TO THE
002700*                            PAYMENT MASTER RECORD AND THE
002800*                            REPORT DETAIL LINE -- AUDIT ASKED
002900*                            THAT FULL CARD NUMBERS NEVER HIT
003000*                            PRINT.
003100*04/18/1991  MPC   AP-0267   REJECT COUNT AND REJECT DETAIL
003200*                            LINE ADDED; PRIOR RELEASE SILENTLY
003300*                            DROPPED BAD REQUESTS.
003400*11/23/1992  MPC   AP-0289   OUTBOX EVENT WRITE-UP ADDED SO THE
003500*                            DOWNSTREAM NOTICE JOB CAN PICK UP
003600*                            COMPLETED PAYMENTS WITHOUT READING
003700*                            THE MASTER FILE DIRECTLY.
003800*02/09/1994  LKW   AP-0311   PER-PROVIDER COUNT AND AMOUNT
003900*                            TOTALS ADDED TO THE PROCESSING
004000*                            REPORT AT R. HALVORSEN'S REQUEST.
004100*07/15/1996  LKW   AP-0334   CONTROL-FILE SEQUENCE COUNTERS NOW
004200*                            SHARED WITH OUTBOX-EVENT-SWEEP SO
004300*                            EVENT IDS AND PAYMENT IDS NEVER
004400*                            COLLIDE ACROSS THE TWO STEPS.
004500*10/02/1998  LKW   Y2K-0044  YEAR-2000 REVIEW.  NO 2-DIGIT YEAR
004600*                            FIELDS FOUND IN THIS PROGRAM; NONE
004700*                            OF THE RECORD LAYOUTS CARRY A DATE
004800*                            FIELD.  SIGNED OFF AS Y2K READY.
004900*03/30/1999  GAF   AP-0359   ROUTING RULE 3/4 CURRENCY COMPARE
005000*                            WAS CASE-SENSITIVE ON "usd"; FIXED
005100*                            TO MATCH VALIDATED UPPERCASE ONLY.
005200*08/19/2002  GAF   AP-0388   CONTROL TOTALS REORDERED TO MATCH
005300*                            THE NEW AUDIT REPORT FORMAT.
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    TOP-OF-FORM IS THE OPERATOR CONSOLE CHANNEL-1 SKIP USED BY
005800*    9000-PRINT-HEADINGS.  THE TWO CLASS CONDITIONS BELOW ARE
005900*    USED BY 1150-VALIDATE-CARD-NUMBER TO PROVE A CARD NUMBER IS
006000*    ALL DIGITS WITHOUT CALLING AN INTRINSIC FUNCTION, WHICH THIS
006100*    SHOP'S COMPILER LEVEL DOES NOT SUPPORT.  UPSI-0 IS THE
006200*    OPERATIONS TEST-RUN SWITCH SET AT THE CONSOLE FOR A DRY RUN.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS KATANA-UPPER-ALPHA IS "A" THRU "Z"
006600     CLASS KATANA-DIGITS-ONLY IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS WS-UPSI-TEST-RUN
006800            OFF STATUS IS WS-UPSI-PRODUCTION-RUN.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200*    FIVE FILES MAKE UP THIS STEP OF THE NIGHTLY RUN -- THE
007300*    INBOUND REQUEST FILE, THE PAYMENT MASTER WE BUILD, THE
007400*    OUTBOX WE HAND TO THE SWEEP STEP, THE PRINTED REPORT, AND
007500*    THE SHARED CONTROL FILE THAT HOLDS THE LAST-ISSUED PAYMENT
007600*    AND EVENT SEQUENCE NUMBERS.  EACH SELECT CLAUSE LIVES IN
007700*    ITS OWN ONE-LINE COPYBOOK, THE SAME WAY THIS SHOP HAS SPLIT
007800*    SELECT CLAUSES OUT SINCE THE EARLIEST VOUCHER SYSTEM.
007900     COPY "SLPAYREQ.CBL".
008000     COPY "SLPAYMST.CBL".
008100     COPY "SLOUTBOX.CBL".
008200     COPY "SLPAYRPT.CBL".
008300     COPY "SLCTLFIL.CBL".
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800*    RECORD LAYOUTS ARE HELD IN THEIR OWN FD COPYBOOKS SO THE
008900*    SAME LAYOUT CAN BE COPIED INTO BOTH THIS PROGRAM AND
009000*    OUTBOX-EVENT-SWEEP WITHOUT KEEPING TWO COPIES OF THE FIELD
009100*    LIST IN SYNC BY HAND.
009200     COPY "FDPAYREQ.CBL".
009300     COPY "FDPAYMST.CBL".
009400     COPY "FDOUTBOX.CBL".
009500     COPY "FDPAYRPT.CBL".
009600     COPY "FDCTLFIL.CBL".
009700
009800 WORKING-STORAGE SECTION.
009900
010000*    WS-EDIT-AMOUNT IS THE ONE EDITED-PICTURE FIELD USED TO PUT A
010100*    SIGNED DOLLAR AMOUNT ON THE REPORT WITH A TRAILING MINUS AND
010200*    COMMA INSERTION -- REUSED FOR EVERY AMOUNT PRINTED, PAID OR
010300*    TOTALED, SO THERE IS ONLY ONE EDIT PICTURE TO MAINTAIN.
010400    77  WS-EDIT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
010500    77  WS-RUN-COMPLETION-MSG         PIC X(48) VALUE
010600        "PAYMENT-REQUEST-PROCESSING COMPLETED NORMALLY.".
010700*    UPSI-0 RESOLVES INTO ONE OF THESE TWO BYTES.  NEITHER IS
010800*    TESTED YET IN THIS PROGRAM, BUT BOTH ARE DECLARED SO A
010900*    FUTURE TEST-RUN OPTION (SUPPRESS THE MASTER WRITE, REPORT
011000*    ONLY) HAS SOMEWHERE TO HANG WITHOUT REVISITING SPECIAL-NAMES.
011100    01  WS-UPSI-TEST-RUN              PIC X.
011200    01  WS-UPSI-PRODUCTION-RUN        PIC X.
011300
011400*    ONE FILE-STATUS FIELD AND ONE "-OK" CONDITION-NAME PER FILE,
011500*    THE SAME PAIRING THIS SHOP HAS USED IN EVERY SEQUENTIAL
011600*    PROGRAM SINCE THE FILE-STATUS CLAUSE BECAME STANDARD SHOP
011700*    PRACTICE.  PAYREQ-AT-END IS CARRIED FOR DIAGNOSTIC DISPLAYS
011800*    ONLY -- THE REAL END-OF-FILE TEST IS THE AT END CLAUSE ON
011900*    THE READ ITSELF, IN 1000-READ-PAYMENT-REQUEST-NEXT-RECORD.
012000    01  WS-PAYREQ-STATUS              PIC X(02).
012100        88  PAYREQ-OK                 VALUE "00".
012200        88  PAYREQ-AT-END             VALUE "10".
012300
012400    01  WS-PAYMST-STATUS              PIC X(02).
012500        88  PAYMST-OK                 VALUE "00".
012600
012700    01  WS-OUTBOX-STATUS              PIC X(02).
012800        88  OUTBOX-OK                 VALUE "00".
012900
013000    01  WS-REPORT-STATUS              PIC X(02).
013100        88  REPORT-OK                 VALUE "00".
013200
013300    01  WS-CTLFIL-STATUS              PIC X(02).
013400        88  CTLFIL-OK                 VALUE "00".
013500
013600*    PRINT-LINE LAYOUTS FOLLOW.  TITLE AND HEADING-1/HEADING-2
013700*    ARE WRITTEN ONCE PER PAGE BY 9000-PRINT-HEADINGS; DETAIL-
013800*    PAID, DETAIL-REJECT AND TOTALS-LINE ARE MOVED INTO REPORT-
013900*    RECORD-TEXT ONE LINE AT A TIME AS EACH REQUEST IS DISPOSED
014000*    OF.  EACH GROUP IS PADDED OUT TO THE FULL REPORT-RECORD-
014100*    TEXT WIDTH WITH A TRAILING FILLER SO THE PRINTED LINE NEVER
014200*    RAGS SHORT REGARDLESS OF HOW MUCH DATA IT CARRIES.
014300    01  TITLE.
014400        05  FILLER            PIC X(20) VALUE SPACES.
014500        05  FILLER            PIC X(38) VALUE
014600            "KATANAPAY PAYMENT PROCESSING REPORT".
014700        05  FILLER            PIC X(60) VALUE SPACES.
014800        05  FILLER            PIC X(05) VALUE "PAGE:".
014900        05  PAGE-NUMBER       PIC 9(04) VALUE 0.
015000        05  FILLER            PIC X(05) VALUE SPACES.
015100
015200    01  HEADING-1.
015300        05  FILLER            PIC X(12) VALUE "PAYMENT ID".
015400        05  FILLER            PIC X(18) VALUE "CARD NUMBER".
015500        05  FILLER            PIC X(05) VALUE "CUR".
015600        05  FILLER            PIC X(15) VALUE "AMOUNT".
015700        05  FILLER            PIC X(12) VALUE "PROVIDER".
015800        05  FILLER            PIC X(11) VALUE "STATUS".
015900        05  FILLER          PIC X(20) VALUE "PROVIDER REFERENCE".
016000        05  FILLER            PIC X(19) VALUE SPACES.
016100
016200    01  HEADING-2.
016300        05  FILLER            PIC X(112) VALUE ALL "-".
016400        05  FILLER            PIC X(19) VALUE SPACES.
016500
016600*    ONE LINE PER PAID REQUEST, LOADED FROM THE MASTER RECORD
016700*    JUST WRITTEN.  D-PAY-CARD CARRIES THE MASKED FORM ONLY --
016800*    SEE PAY-CARD-MASKED ON FDPAYMST.CBL -- NEVER THE FULL CARD
016900*    NUMBER.
017000    01  DETAIL-PAID.
017100        05  D-PAY-ID          PIC X(12).
017200        05  FILLER            PIC X(02) VALUE SPACES.
017300        05  D-PAY-CARD        PIC X(16).
017400        05  FILLER            PIC X(03) VALUE SPACES.
017500        05  D-PAY-CURRENCY    PIC X(03).
017600        05  FILLER            PIC X(02) VALUE SPACES.
017700        05  D-PAY-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
017800        05  FILLER            PIC X(02) VALUE SPACES.
017900        05  D-PAY-PROVIDER    PIC X(10).
018000        05  FILLER            PIC X(02) VALUE SPACES.
018100        05  D-PAY-STATUS      PIC X(10).
018200        05  FILLER            PIC X(02) VALUE SPACES.
018300        05  D-PAY-PROV-REF    PIC X(20).
018400        05  FILLER            PIC X(15) VALUE SPACES.
018500
018600*    ONE LINE PER REJECTED REQUEST -- THE LEADING "*** " FILLER
018700*    AND THE " REJECTED-" FILLER BETWEEN D-REJ-ID AND D-REJ-
018800*    REASON ARE WHAT MAKES A REJECT LINE STAND OUT AGAINST THE
018900*    PAID DETAIL LINES ON THE SAME LISTING.
019000    01  DETAIL-REJECT.
019100        05  FILLER            PIC X(04) VALUE "*** ".
019200        05  D-REJ-ID          PIC X(08).
019300        05  FILLER            PIC X(10) VALUE " REJECTED-".
019400        05  D-REJ-REASON      PIC X(40).
019500        05  FILLER            PIC X(70) VALUE SPACES.
019600
019700*    ONE GENERIC LABEL/COUNT/AMOUNT LAYOUT SERVES ALL SEVEN
019800*    TOTALS LINES PRINTED BY 0900-PRINT-CONTROL-TOTALS -- SOME
019900*    LINES USE D-TOT-LABEL AND D-TOT-COUNT ONLY, LEAVING D-TOT-
020000*    AMOUNT AT ITS CLEARED SPACES.
020100    01  TOTALS-LINE.
020200        05  D-TOT-LABEL       PIC X(30).
020300        05  D-TOT-COUNT       PIC ZZZ,ZZ9.
020400        05  FILLER            PIC X(04) VALUE SPACES.
020500        05  D-TOT-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
020600        05  FILLER            PIC X(83) VALUE SPACES.
020700
020800    01  W-END-OF-FILE                 PIC X.
020900        88  END-OF-FILE               VALUE "Y".
021000
021100*    PAGE-FULL FIRES AT 30 PRINTED LINES SO A 66-LINE FORM STILL
021200*    HAS ROOM FOR THE HEADING-1/HEADING-2 PAIR AND SEVERAL DETAIL
021300*    LINES BEFORE THE NEXT SKIP -- MATCHES THE PRINTED-LINES
021400*    LIMIT ON THE OTHER PROGRAM'S REPORT SO BOTH SECTIONS OF THE
021500*    RUN LOOK THE SAME ON THE PAGE.
021600    01  W-PRINTED-LINES               PIC 99.
021700        88  PAGE-FULL                 VALUE 30 THRU 99.
021800
021900*    THE PROVIDER-SUBMISSION AND PROVIDER-RESPONSE PACKETS, THE
022000*    ROUTING WORK AREA AND THE MASKED-CARD SCRATCH FIELD ALL LIVE
022100*    IN THIS ONE SHARED COPYBOOK -- SEE WSPAYWRK.CBL FOR THE
022200*    FIELD-BY-FIELD LAYOUT.
022300     COPY "WSPAYWRK.CBL".
022400
022500*    RUN COUNTERS AND AMOUNT TOTALS BELOW FEED 0900-PRINT-CONTROL-
022600*    TOTALS AT END OF RUN; NONE OF THEM IS DISPLAYED OR PRINTED
022700*    UNTIL THE WHOLE FILE HAS BEEN READ.  ALL SEVEN ARE DECLARED
022800*    COMP SO THE ADD 1 STATEMENTS SCATTERED THROUGH THE PROCEDURE
022900*    DIVISION RUN AT BINARY SPEED INSTEAD OF DISPLAY SPEED --
023000*    THIS PROGRAM CAN SEE SEVERAL THOUSAND REQUESTS ON A BUSY
023100*    NIGHT.
023200    01  WS-COUNTERS.
023300        05  WS-RECORDS-READ           PIC S9(07) COMP.
023400        05  WS-RECORDS-REJECTED       PIC S9(07) COMP.
023500        05  WS-RECORDS-PROCESSED      PIC S9(07) COMP.
023600        05  WS-COUNT-PROVIDER-A       PIC S9(07) COMP.
023700        05  WS-COUNT-PROVIDER-B       PIC S9(07) COMP.
023800        05  WS-COUNT-COMPLETED        PIC S9(07) COMP.
023900        05  WS-COUNT-FAILED           PIC S9(07) COMP.
024000        05  FILLER                    PIC X(01).
024100
024200*    DOLLAR TOTALS ARE KEPT AS ZONED SIGNED NUMERICS, NOT COMP-3
024300*    -- THIS SHOP HAS NEVER PACKED MONEY FIELDS, EVEN WHEN A
024400*    COUNTER RIGHT NEXT TO THEM IS DECLARED COMP.
024500    01  WS-AMOUNT-TOTALS.
024600        05  WS-AMOUNT-PROVIDER-A      PIC S9(09)V99.
024700        05  WS-AMOUNT-PROVIDER-B      PIC S9(09)V99.
024800        05  FILLER                    PIC X(01).
024900
025000 PROCEDURE DIVISION.
025100
025200*    MAIN LINE.  OPEN, ZERO THE COUNTERS, PRIME THE READ, THEN
025300*    PROCESS UNTIL THE REQUEST FILE IS EXHAUSTED -- THE SAME
025400*    READ-PROCESS-READ SHAPE AS EVERY OTHER SEQUENTIAL BATCH
025500*    PROGRAM IN THIS SHOP.
025600 0100-MAIN-PROCESS.
025700     PERFORM 0200-OPEN-PAYMENT-FILES THRU 0200-EXIT.
025800     PERFORM 9000-PRINT-HEADINGS THRU 9000-EXIT.
025900
026000*    ALL SEVEN RUN COUNTERS AND BOTH PROVIDER TOTALS ARE ZEROED
026100*    HERE, ONCE, BEFORE THE READ LOOP STARTS -- WORKING-STORAGE
026200*    VALUE CLAUSES ARE NOT RELIABLE ACROSS COMPILERS FOR ITEMS
026300*    THIS SHOP REUSES RUN TO RUN UNDER THE SAME JCL STEP.
026400     MOVE ZERO TO WS-RECORDS-READ
026500                  WS-RECORDS-REJECTED
026600                  WS-RECORDS-PROCESSED
026700                  WS-COUNT-PROVIDER-A
026800                  WS-COUNT-PROVIDER-B
026900                  WS-COUNT-COMPLETED
027000                  WS-COUNT-FAILED.
027100     MOVE ZERO TO WS-AMOUNT-PROVIDER-A
027200                  WS-AMOUNT-PROVIDER-B.
027300     MOVE "N" TO W-END-OF-FILE.
027400
027500     PERFORM 1000-READ-PAYMENT-REQUEST-NEXT-RECORD THRU 1000-EXIT.
027600     PERFORM 0400-PROCESS-ONE-REQUEST THRU 0400-EXIT
027700         UNTIL END-OF-FILE.
027800
027900     PERFORM 0900-PRINT-CONTROL-TOTALS THRU 0900-EXIT.
028000     PERFORM 0300-CLOSE-PAYMENT-FILES THRU 0300-EXIT.
028100     DISPLAY WS-RUN-COMPLETION-MSG.
028200
028300     EXIT PROGRAM.
028400
028500     STOP RUN.
028600*----------------------------------------------------------------
028700
028800*    THE REQUEST FILE IS INPUT ONLY -- THIS STEP NEVER WRITES
028900*    BACK TO IT.  THE MASTER, OUTBOX AND REPORT FILES ARE EACH
029000*    BUILT FRESH EVERY RUN, SO THEY OPEN OUTPUT.  THE CONTROL
029100*    FILE OPENS I-O BECAUSE 0700/0800 BOTH READ THE ONE CONTROL
029200*    RECORD AND REWRITE IT WITH THE NEXT SEQUENCE NUMBER.
029300 0200-OPEN-PAYMENT-FILES.
029400
029500     OPEN INPUT  PAYMENT-REQUEST-FILE.
029600     OPEN OUTPUT PAYMENT-MASTER-FILE.
029700     OPEN OUTPUT OUTBOX-FILE.
029800     OPEN OUTPUT REPORT-FILE.
029900     OPEN I-O    CONTROL-FILE.
030000
030100 0200-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------
030400
030500*    CLOSE IN THE SAME ORDER THE FILES WERE OPENED -- NOT
030600*    REQUIRED BY THE COMPILER, BUT THE HOUSE STANDARD SO A
030700*    LISTING READS THE SAME BOTH DIRECTIONS.
030800 0300-CLOSE-PAYMENT-FILES.
030900
031000     CLOSE PAYMENT-REQUEST-FILE.
031100     CLOSE PAYMENT-MASTER-FILE.
031200     CLOSE OUTBOX-FILE.
031300     CLOSE REPORT-FILE.
031400     CLOSE CONTROL-FILE.
031500
031600 0300-EXIT.
031700     EXIT.
031800*----------------------------------------------------------------
031900
032000*    ONE REQUEST IN, ONE MASTER RECORD (OR ONE REJECT LINE) OUT.
032100*    A REQUEST THAT FAILS VALIDATION OR ROUTES TO NO KNOWN
032200*    PROVIDER FALLS THROUGH TO THE REJECT PATH INSTEAD OF THE
032300*    ORCHESTRATION PATH -- NEITHER PATH SKIPS THE PAGE-BREAK OR
032400*    READ-NEXT LOGIC AT THE BOTTOM.
032500 0400-PROCESS-ONE-REQUEST.
032600
032700     ADD 1 TO WS-RECORDS-READ.
032800
032900     PERFORM 1100-VALIDATE-PAYMENT-REQUEST THRU 1100-EXIT.
033000
033100*    VALIDATION FAILS -> REJECT.  VALIDATION PASSES BUT ROUTING
033200*    CANNOT NAME A KNOWN PROVIDER -> REJECT.  ONLY A REQUEST THAT
033300*    CLEARS BOTH GATES REACHES 0600-ORCHESTRATE-PAYMENT.
033400     IF REQUEST-IS-VALID
033500         PERFORM 1200-DETERMINE-PROVIDER THRU 1200-EXIT
033600         IF PROVIDER-IS-VALID
033700             PERFORM 0600-ORCHESTRATE-PAYMENT THRU 0600-EXIT
033800         ELSE
033900             PERFORM 0500-REJECT-THIS-REQUEST THRU 0500-EXIT
034000     ELSE
034100         PERFORM 0500-REJECT-THIS-REQUEST THRU 0500-EXIT.
034200
034300*    THE PAGE-FULL TEST RUNS AFTER EVERY REQUEST, PAID OR
034400*    REJECTED, SINCE EITHER PATH ADDS EXACTLY ONE LINE TO
034500*    W-PRINTED-LINES.
034600     IF PAGE-FULL
034700         PERFORM 9100-FINALIZE-PAGE THRU 9100-EXIT
034800         PERFORM 9000-PRINT-HEADINGS THRU 9000-EXIT.
034900
035000*    PRIME THE NEXT ITERATION OF THE 0100-MAIN-PROCESS LOOP.
035100     PERFORM 1000-READ-PAYMENT-REQUEST-NEXT-RECORD THRU 1000-EXIT.
035200
035300 0400-EXIT.
035400     EXIT.
035500*----------------------------------------------------------------
035600
035700 0500-REJECT-THIS-REQUEST.
035800
035900*    A REJECTED REQUEST NEVER TOUCHES THE PAYMENT MASTER OR THE
036000*    OUTBOX FILE -- IT GETS ONE REPORT LINE, MARKED WITH THE
036100*    "*** " PREFIX FROM DETAIL-REJECT, AND WS-REJECT-REASON,
036200*    WHICH WAS SET EITHER BY 1100-VALIDATE-PAYMENT-REQUEST OR BY
036300*    1250-CHECK-PROVIDER-IS-KNOWN, CARRIES THE ONE-LINE WHY.
036400
036500     ADD 1 TO WS-RECORDS-REJECTED.
036600
036700     MOVE SPACES          TO DETAIL-REJECT.
036800     MOVE REQ-ID           TO D-REJ-ID.
036900     MOVE WS-REJECT-REASON TO D-REJ-REASON.
037000     MOVE DETAIL-REJECT    TO REPORT-RECORD-TEXT.
037100     WRITE REPORT-RECORD AFTER ADVANCING 1.
037200     ADD 1 TO W-PRINTED-LINES.
037300
037400 0500-EXIT.
037500     EXIT.
037600*----------------------------------------------------------------
037700
037800 0600-ORCHESTRATE-PAYMENT.
037900
038000*CREATE THE PAYMENT RECORD WITH STATUS INITIATED AND A FRESH
038100*SEQUENCE-BASED PAYMENT ID BEFORE ANY PROVIDER WORK IS DONE,
038200*THE SAME WAY THE OLD VOUCHER JOB LAID DOWN A VOUCHER RECORD
038300*BEFORE IT WAS PAID.
038400
038500     PERFORM 0700-NEXT-PAYMENT-ID THRU 0700-EXIT.
038600
038700     MOVE WS-WORK-PAYMENT-ID TO PAY-ID.
038800     MOVE REQ-AMOUNT          TO PAY-AMOUNT.
038900     MOVE REQ-CURRENCY        TO PAY-CURRENCY.
039000     MOVE WS-WORK-BIN         TO PAY-BIN.
039100     MOVE WS-WORK-PROVIDER    TO PAY-PROVIDER.
039200*    PAY-STATUS PASSES THROUGH THREE VALUES IN THIS PARAGRAPH --
039300*    INITIATED HERE, PROCESSING FURTHER DOWN ONCE THE PROVIDER
039400*    PACKET IS BUILT, AND FINALLY WHATEVER 1600-SIMULATE-
039500*    PROVIDER-RESPONSE RETURNS.  ONLY THE LAST OF THE THREE EVER
039600*    REACHES THE MASTER FILE, SINCE THE RECORD IS NOT WRITTEN
039700*    UNTIL ALL THREE MOVES ARE BEHIND IT.
039800     MOVE "INITIATED"         TO PAY-STATUS.
039900
040000*    LOAD THE PROVIDER-SUBMISSION PACKET WITH THE FIELDS BOTH
040100*    PROVIDERS SHARE BEFORE HANDING OFF TO THE PROVIDER-SPECIFIC
040200*    PREPROCESSING, WHICH FILLS IN PRV-AMOUNT AND PRV-CARD-NUM.
040300     MOVE WS-WORK-PAYMENT-ID  TO PRV-PAYMENT-ID.
040400     MOVE REQ-CURRENCY        TO PRV-CURRENCY.
040500     MOVE WS-WORK-BIN         TO PRV-BIN.
040600
040700     IF ROUTED-TO-PROVIDER-A
040800         PERFORM 1400-PREPROCESS-FOR-PROVIDER-A THRU 1400-EXIT
040900         MOVE WS-WORK-CARD-NUM-MASKED TO PAY-CARD-MASKED
041000         ADD 1 TO WS-COUNT-PROVIDER-A
041100         ADD REQ-AMOUNT TO WS-AMOUNT-PROVIDER-A
041200     ELSE
041300         PERFORM 1500-PREPROCESS-FOR-PROVIDER-B THRU 1500-EXIT
041400         MOVE REQ-CARD-NUM TO WS-WORK-CARD-NUM-IN
041500         PERFORM 1300-MASK-CARD-NUMBER THRU 1300-EXIT
041600         MOVE WS-WORK-CARD-NUM-MASKED TO PAY-CARD-MASKED
041700         ADD 1 TO WS-COUNT-PROVIDER-B
041800         ADD REQ-AMOUNT TO WS-AMOUNT-PROVIDER-B.
041900
042000*    ONCE THE PROVIDER-SPECIFIC PREPROCESSING AND MASKING ABOVE
042100*    ARE DONE, THE PAYMENT MOVES TO PROCESSING RIGHT BEFORE THE
042200*    SIMULATED CALL TO THE PROVIDER -- THIS IS THE STATUS A
042300*    CONCURRENT INQUIRY WOULD SEE IF ONE COULD READ THE MASTER
042400*    FILE MID-RUN, THOUGH IN PRACTICE THE RECORD IS NOT WRITTEN
042500*    UNTIL AFTER THE RESPONSE IS BACK.
042600     MOVE "PROCESSING" TO PAY-STATUS.
042700
042800     PERFORM 1600-SIMULATE-PROVIDER-RESPONSE THRU 1600-EXIT.
042900
043000     MOVE RSP-STATUS   TO PAY-STATUS.
043100     MOVE RSP-PROV-REF TO PAY-PROV-REF.
043200
043300     IF RESPONSE-COMPLETED
043400         ADD 1 TO WS-COUNT-COMPLETED
043500     ELSE
043600         ADD 1 TO WS-COUNT-FAILED.
043700
043800*    THE MASTER RECORD IS WRITTEN ONCE, HERE, WITH THE FINAL
043900*    PROVIDER RESPONSE STATUS ALREADY IN PLACE -- THIS SHOP DOES
044000*    NOT REWRITE PAYMENT-MASTER RECORDS FROM THIS STEP; A STATUS
044100*    CHANGE AFTER TODAY IS THE SWEEP STEP'S JOB, NOT THIS ONE'S.
044200     WRITE PAYMENT-MASTER-RECORD.
044300
044400     PERFORM 1700-BUILD-OUTBOX-EVENT THRU 1700-EXIT.
044500     WRITE OUTBOX-EVENT-RECORD.
044600
044700     ADD 1 TO WS-RECORDS-PROCESSED.
044800
044900*    THE DETAIL LINE IS BUILT FROM THE MASTER RECORD JUST
045000*    WRITTEN, NOT FROM THE ORIGINAL REQUEST -- SO WHAT PRINTS IS
045100*    EXACTLY WHAT LANDED ON DISK, INCLUDING THE MASKED CARD
045200*    NUMBER AND THE FINAL PROVIDER STATUS.
045300     MOVE SPACES            TO DETAIL-PAID.
045400     MOVE PAY-ID             TO D-PAY-ID.
045500     MOVE PAY-CARD-MASKED    TO D-PAY-CARD.
045600     MOVE PAY-CURRENCY       TO D-PAY-CURRENCY.
045700     MOVE PAY-AMOUNT         TO WS-EDIT-AMOUNT.
045800     MOVE WS-EDIT-AMOUNT     TO D-PAY-AMOUNT.
045900     MOVE PAY-PROVIDER       TO D-PAY-PROVIDER.
046000     MOVE PAY-STATUS         TO D-PAY-STATUS.
046100     MOVE PAY-PROV-REF       TO D-PAY-PROV-REF.
046200     MOVE DETAIL-PAID        TO REPORT-RECORD-TEXT.
046300     WRITE REPORT-RECORD AFTER ADVANCING 1.
046400     ADD 1 TO W-PRINTED-LINES.
046500
046600 0600-EXIT.
046700     EXIT.
046800*----------------------------------------------------------------
046900
047000 0700-NEXT-PAYMENT-ID.
047100
047200*ONE CONTROL RECORD CARRIES THE LAST-ISSUED PAYMENT AND OUTBOX
047300*SEQUENCE NUMBERS FORWARD ACROSS RUNS -- THE SAME IDIOM THE
047400*OLD CONTROL-FILE-MAINTENANCE PROGRAM USED FOR
047500*CONTROL-LAST-VOUCHER.
047600
047700*    KEY OF 1 IS THE ONLY RECORD ON THE CONTROL FILE -- IT IS
047800*    READ, BUMPED AND REWRITTEN EVERY TIME EITHER A PAYMENT ID
047900*    OR AN OUTBOX EVENT ID IS NEEDED, SO THE TWO SEQUENCE
048000*    COUNTERS NEVER DRIFT OUT OF STEP ACROSS THE JOB.
048100     MOVE 1 TO CONTROL-KEY.
048200     READ CONTROL-FILE.
048300     ADD 1 TO CONTROL-LAST-PAYMENT-SEQ.
048400     REWRITE CONTROL-RECORD.
048500*    "PAY" PLUS A NINE-DIGIT ZERO-FILLED SEQUENCE NUMBER IS THE
048600*    HOUSE PAYMENT-ID FORMAT -- SEE PAY-ID IN FDPAYMST.CBL.
048700     MOVE "PAY" TO WS-WORK-PAYMENT-ID (1:3).
048800     MOVE CONTROL-LAST-PAYMENT-SEQ TO WS-WORK-PAYMENT-ID (4:9).
048900
049000 0700-EXIT.
049100     EXIT.
049200*----------------------------------------------------------------
049300
049400*    SAME CONTROL RECORD, SAME READ/BUMP/REWRITE SHAPE AS
049500*    0700-NEXT-PAYMENT-ID ABOVE, BUT ADVANCING CONTROL-LAST-
049600*    OUTBOX-SEQ INSTEAD SO THE EVENT ID NEVER COLLIDES WITH ONE
049700*    ISSUED BY A LATER SWEEP RUN.
049800 0800-NEXT-OUTBOX-EVENT-ID.
049900
050000     MOVE 1 TO CONTROL-KEY.
050100     READ CONTROL-FILE.
050200     ADD 1 TO CONTROL-LAST-OUTBOX-SEQ.
050300     REWRITE CONTROL-RECORD.
050400*    "EVT" PLUS A NINE-DIGIT ZERO-FILLED SEQUENCE NUMBER IS THE
050500*    HOUSE OUTBOX-EVENT-ID FORMAT -- SEE OBX-ID IN FDOUTBOX.CBL.
050600     MOVE "EVT" TO WS-WORK-EVENT-ID (1:3).
050700     MOVE CONTROL-LAST-OUTBOX-SEQ TO WS-WORK-EVENT-ID (4:9).
050800
050900 0800-EXIT.
051000     EXIT.
051100*----------------------------------------------------------------
051200
051300*    SEVEN TOTALS PRINT AFTER THE LAST DETAIL LINE, EACH ON ITS
051400*    OWN LINE THROUGH THE SAME TOTALS-LINE GROUP -- CLEARED TO
051500*    SPACES BEFORE EVERY MOVE SO A SHORTER LABEL NEVER LEAVES A
051600*    TRAILING CHARACTER FROM THE PREVIOUS LINE BEHIND IT.
051700 0900-PRINT-CONTROL-TOTALS.
051800
051900     MOVE SPACES               TO REPORT-RECORD-TEXT.
052000     WRITE REPORT-RECORD AFTER ADVANCING 2.
052100
052200     MOVE SPACES                TO TOTALS-LINE.
052300*    RECORDS READ = REQUESTS PAID + REQUESTS REJECTED, ALWAYS --
052400*    IF THESE THREE COUNTS EVER FAIL TO BALANCE ON THE PRINTED
052500*    REPORT, 0400-PROCESS-ONE-REQUEST IS DROPPING A REQUEST
052600*    SOMEWHERE.
052700     MOVE "RECORDS READ"        TO D-TOT-LABEL.
052800     MOVE WS-RECORDS-READ       TO D-TOT-COUNT.
052900     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
053000     WRITE REPORT-RECORD AFTER ADVANCING 1.
053100
053200     MOVE SPACES                TO TOTALS-LINE.
053300     MOVE "RECORDS REJECTED"    TO D-TOT-LABEL.
053400     MOVE WS-RECORDS-REJECTED   TO D-TOT-COUNT.
053500     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
053600     WRITE REPORT-RECORD AFTER ADVANCING 1.
053700
053800     MOVE SPACES                TO TOTALS-LINE.
053900     MOVE "RECORDS PROCESSED"   TO D-TOT-LABEL.
054000     MOVE WS-RECORDS-PROCESSED  TO D-TOT-COUNT.
054100     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
054200     WRITE REPORT-RECORD AFTER ADVANCING 1.
054300
054400     MOVE SPACES                 TO TOTALS-LINE.
054500*    PROVIDER_A AND PROVIDER_B COUNT/AMOUNT LINES BOTH CARRY THE
054600*    ORIGINAL REQUESTED AMOUNT, NOT PROVIDER_B'S CENTS-CONVERTED
054700*    SUBMISSION AMOUNT -- THE TOTALS TIE BACK TO THE INBOUND
054800*    REQUEST FILE, NOT TO WHAT WENT OUT OVER THE WIRE.
054900     MOVE "PROVIDER_A COUNT/AMT" TO D-TOT-LABEL.
055000     MOVE WS-COUNT-PROVIDER-A    TO D-TOT-COUNT.
055100     MOVE WS-AMOUNT-PROVIDER-A   TO D-TOT-AMOUNT.
055200     MOVE TOTALS-LINE            TO REPORT-RECORD-TEXT.
055300     WRITE REPORT-RECORD AFTER ADVANCING 1.
055400
055500     MOVE SPACES                 TO TOTALS-LINE.
055600     MOVE "PROVIDER_B COUNT/AMT" TO D-TOT-LABEL.
055700     MOVE WS-COUNT-PROVIDER-B    TO D-TOT-COUNT.
055800     MOVE WS-AMOUNT-PROVIDER-B   TO D-TOT-AMOUNT.
055900     MOVE TOTALS-LINE            TO REPORT-RECORD-TEXT.
056000     WRITE REPORT-RECORD AFTER ADVANCING 1.
056100
056200     MOVE SPACES                TO TOTALS-LINE.
056300*    COMPLETED COUNT AND FAILED COUNT TOGETHER SHOULD EQUAL
056400*    RECORDS PROCESSED ABOVE -- THE SPLIT COMES FROM RESPONSE-
056500*    COMPLETED AS SET BY 1600-SIMULATE-PROVIDER-RESPONSE.
056600     MOVE "COMPLETED COUNT"     TO D-TOT-LABEL.
056700     MOVE WS-COUNT-COMPLETED    TO D-TOT-COUNT.
056800     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
056900     WRITE REPORT-RECORD AFTER ADVANCING 1.
057000
057100     MOVE SPACES                TO TOTALS-LINE.
057200     MOVE "FAILED COUNT"        TO D-TOT-LABEL.
057300     MOVE WS-COUNT-FAILED       TO D-TOT-COUNT.
057400     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
057500     WRITE REPORT-RECORD AFTER ADVANCING 1.
057600
057700     PERFORM 9100-FINALIZE-PAGE THRU 9100-EXIT.
057800
057900 0900-EXIT.
058000     EXIT.
058100*----------------------------------------------------------------
058200
058300 COPY "READ-PAYMENT-REQUEST-NEXT-RECORD.CBL".
058400 COPY "PL-VALIDATE-PAYMENT-REQUEST.CBL".
058500 COPY "PL-ROUTE-PROVIDER.CBL".
058600 COPY "PL-MASK-CARD-NUMBER.CBL".
058700 COPY "PL-PREPROCESS-PROVIDER-A.CBL".
058800 COPY "PL-PREPROCESS-PROVIDER-B.CBL".
058900 COPY "PL-SIMULATE-PROVIDER-RESPONSE.CBL".
059000 COPY "PL-BUILD-OUTBOX-EVENT.CBL".
059100 COPY "PL-PRINT-REPORT.CBL".
059200*----------------------------------------------------------------
