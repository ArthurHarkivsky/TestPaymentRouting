000100*----------------------------------------------------------------
000200* READ-PAYMENT-REQUEST-NEXT-RECORD.CBL
000300* SEQUENTIAL READ OF THE INBOUND PAYMENT-REQUEST-FILE, SET UP
000400* THE SAME WAY THE SHOP'S OTHER "READ ... NEXT RECORD" HELPERS
000500* ARE -- ONE COPY, PERFORMED FROM THE MAIN READ LOOP.
000600*----------------------------------------------------------------
000700*    THE GO TO ON END-OF-FILE SKIPS STRAIGHT PAST ANY FUTURE
000800*    STATEMENTS ADDED BETWEEN HERE AND THE EXIT PARAGRAPH --
000900*    THERE ARE NONE TODAY, BUT THE PATTERN MATCHES EVERY OTHER
001000*    END-OF-FILE HANDLER IN THIS SYSTEM.
001100 1000-READ-PAYMENT-REQUEST-NEXT-RECORD.
001200
001300
001400*    WS-PAYREQ-STATUS IS SET BY THE READ ITSELF; PAYREQ-AT-END
001500*    IS AVAILABLE FOR A DIAGNOSTIC DISPLAY IF ONE IS EVER NEEDED,
001600*    BUT THE AT END CLAUSE BELOW IS WHAT ACTUALLY DRIVES CONTROL
001700*    FLOW.
001800     READ PAYMENT-REQUEST-FILE NEXT RECORD
001900         AT END
002000             MOVE "Y" TO W-END-OF-FILE
002100             GO TO 1000-EXIT.
002200
002300
002400 1000-EXIT.
002500     EXIT.
002600*----------------------------------------------------------------
