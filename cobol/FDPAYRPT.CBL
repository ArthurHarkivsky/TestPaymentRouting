000100*----------------------------------------------------------------
000200* FDPAYRPT.CBL
000300* PRINT LINE FOR THE PROCESSING REPORT.  132 COLUMNS.  ACTUAL
000400* HEADING/DETAIL/TOTAL LAYOUTS ARE CARRIED IN THE WORKING-
000500* STORAGE OF EACH PROGRAM THAT PRINTS, THEN MOVED IN HERE.
000600*----------------------------------------------------------------
000700    FD  REPORT-FILE
000800        LABEL RECORDS ARE OMITTED.
000900    01  REPORT-RECORD.
001000        05  REPORT-RECORD-TEXT           PIC X(131).
001100        05  FILLER                       PIC X(001).
