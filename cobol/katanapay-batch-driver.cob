000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. katanapay-batch-driver.
000300 AUTHOR. R. HALVORSEN.
000400 INSTALLATION. KATANAPAY DATA CENTER.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.
000800     THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF KATANAPAY
000900     DATA CENTER AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO
001000     ANYONE OUTSIDE THE INSTALLATION WITHOUT WRITTEN PERMISSION.
001100*----------------------------------------------------------------
001200*                    C H A N G E    L O G
001300*----------------------------------------------------------------
001400*DATE        BY    REQUEST   DESCRIPTION
001500*----------  ----  --------  ----------------------------------
001600*03/14/1987  RJH   AP-0141   ORIGINAL PROGRAM.  JOB-STEP DRIVER
001700*                            FOR THE NIGHTLY PAYMENT RUN -- NO
001800*                            OPERATOR MENU, JUST THE TWO STEPS
001900*                            IN ORDER.
002000*01/11/1988  DWT   AP-0203   ABORTS THE SECOND STEP IF THE
002100*                            FIRST STEP DID NOT COMPLETE CLEAN,
002200*                            SO A BAD PAYMENT RUN CANNOT SWEEP
002300*                            HALF-WRITTEN OUTBOX RECORDS.
002400*10/02/1998  LKW   Y2K-0043  YEAR-2000 REVIEW.  NO DATE FIELDS
002500*                            IN THIS PROGRAM.  SIGNED OFF AS
002600*                            Y2K READY.
002700*08/19/2002  GAF   AP-0387   RETURN-CODE CHECK REWORDED TO
002800*                            MATCH OPERATIONS' NEW RUNBOOK.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200*    THIS PROGRAM DOES NOT OPEN A FILE OF ITS OWN AND HAS NO
003300*    LOGICAL-NAME TO ASSIGN, BUT SPECIAL-NAMES IS CARRIED HERE
003400*    ANYWAY SINCE THE OPERATOR SETS THE SAME UPSI-0 TEST-RUN
003500*    SWITCH AT THE JOB LEVEL, AHEAD OF EITHER CALLED STEP.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS WS-UPSI-TEST-RUN
003900            OFF STATUS IS WS-UPSI-PRODUCTION-RUN.
004000
004100 WORKING-STORAGE SECTION.
004200
004300*    THE DRIVER DOES NOT ACT ON WS-UPSI-TEST-RUN ITSELF -- IT IS
004400*    DECLARED HERE ONLY SO THE SPECIAL-NAMES CLAUSE ABOVE HAS
004500*    SOMETHING TO RESOLVE INTO.  EACH CALLED STEP READS THE SAME
004600*    SWITCH POSITION INDEPENDENTLY THROUGH ITS OWN SPECIAL-NAMES.
004700    01  WS-UPSI-SWITCHES.
004800        05  WS-UPSI-TEST-RUN          PIC X.
004900        05  WS-UPSI-PRODUCTION-RUN    PIC X.
005000        05  FILLER                    PIC X(01).
005100
005200*    COMBINED VIEW USED ONLY IF A FUTURE DIAGNOSTIC DISPLAY EVER
005300*    NEEDS BOTH SWITCH BYTES IN ONE MOVE -- NOT REFERENCED TODAY.
005400    01  WS-UPSI-SWITCHES-VIEW REDEFINES WS-UPSI-SWITCHES.
005500        05  WS-UPSI-SWITCHES-COMBINED PIC X(02).
005600        05  FILLER                    PIC X(01).
005700
005800*    RUN-DATE IS STAMPED ON THE BANNER LINE OF THE RUNBOOK LOG,
005900*    NOT ON ANY OUTPUT RECORD -- KATANAPAY IDS ARE SEQUENCE-
006000*    GENERATED, NEVER DATE-DERIVED.
006100    01  WS-RUN-DATE.
006200        05  WS-RUN-DATE-YY            PIC 99.
006300        05  WS-RUN-DATE-MM            PIC 99.
006400        05  WS-RUN-DATE-DD            PIC 99.
006500        05  FILLER                    PIC X(01).
006600
006700*    THE COMBINED VIEW IS WHAT ACTUALLY GOES ON THE DISPLAY LINE
006800*    -- SIX DIGITS READ LEFT TO RIGHT AS YY/MM/DD, MATCHING THE
006900*    FORMAT ACCEPT ... FROM DATE RETURNS ON THIS COMPILER.
007000    01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
007100        05  WS-RUN-DATE-COMBINED      PIC 9(06).
007200        05  FILLER                    PIC X(01).
007300
007400*    ONE RETURN CODE PER CALLED STEP -- PAYMENT-STEP-OK IS THE
007500*    ONLY CONDITION TESTED; A NONZERO SWEEP-STEP RETURN CODE HAS
007600*    NO DOWNSTREAM STEP LEFT TO GATE, SO IT IS CAPTURED BUT NEVER
007700*    BRANCHED ON.
007800    01  WS-STEP-RETURN-CODES.
007900        05  WS-PAYMENT-STEP-RC        PIC S9(04) COMP VALUE ZERO.
008000        88  PAYMENT-STEP-OK           VALUE ZERO.
008100        05  WS-SWEEP-STEP-RC          PIC S9(04) COMP VALUE ZERO.
008200        05  FILLER                    PIC X(01).
008300
008400*    NOT REFERENCED TODAY -- KEPT FOR THE DAY OPERATIONS ASKS FOR
008500*    A SINGLE COMBINED JOB-STEP RETURN CODE ON THE RUNBOOK LOG
008600*    RATHER THAN TWO SEPARATE ONES.
008700    01  WS-STEP-RC-COMBINED-VIEW REDEFINES WS-STEP-RETURN-CODES.
008800        05  WS-STEP-RC-COMBINED       PIC S9(08) COMP.
008900        05  FILLER                    PIC X(01).
009000
009100 PROCEDURE DIVISION.
009200
009300*    THE NIGHTLY PAYMENT RUN HAS EXACTLY TWO STEPS: BUILD THE
009400*    PAYMENT MASTER AND OUTBOX RECORDS, THEN SWEEP THE OUTBOX.
009500*    THE SWEEP STEP IS SKIPPED IF THE FIRST STEP ABORTED, SINCE
009600*    THERE IS NO POINT SWEEPING A PARTIAL OUTBOX FILE.
009700
009800*    SINGLE-PARAGRAPH DRIVER -- THIS PROGRAM IS NOTHING BUT THE
009900*    TWO-STEP JOB SEQUENCE, SO THERE IS NO SEPARATE OPEN/CLOSE
010000*    OR READ-LOOP PARAGRAPH TO NUMBER OUT.  0100 IS KEPT ANYWAY
010100*    SO A PARAGRAPH-TRACE LISTING FOR THIS PROGRAM LOOKS THE
010200*    SAME SHAPE AS EVERY OTHER PROGRAM IN THE PAYMENT JOB.
010300 0100-MAIN-PROCESS.
010400*    THE RUN-DATE BANNER IS THE FIRST LINE OF THIS STEP'S SYSOUT
010500*    -- OPERATIONS CHECKS IT AGAINST THE SCHEDULED RUN DATE
010600*    BEFORE LOOKING AT ANYTHING ELSE IN THE JOB LOG.
010700     ACCEPT WS-RUN-DATE FROM DATE.
010800     DISPLAY "KATANAPAY-BATCH-DRIVER: RUN DATE " WS-RUN-DATE-COMBINED.
010900
011000*    STEP ONE.  RETURN-CODE IS THE COMPILER-SUPPLIED SPECIAL
011100*    REGISTER SET BY THE CALLED PROGRAM'S STOP RUN -- CAPTURED
011200*    IMMEDIATELY SO A THIRD CALL BEFORE THE IF BELOW COULD NOT
011300*    OVERWRITE IT.
011400     CALL "payment-request-processing".
011500     MOVE RETURN-CODE TO WS-PAYMENT-STEP-RC.
011600
011700*    STEP TWO RUNS ONLY WHEN STEP ONE CAME BACK CLEAN (AP-0203)
011800*    -- A NONZERO PAYMENT-STEP RETURN CODE MEANS THE MASTER AND
011900*    OUTBOX FILES MAY BE ONLY PARTLY WRITTEN, AND SWEEPING A
012000*    PARTIAL OUTBOX COULD PUBLISH EVENTS FOR PAYMENTS THAT NEVER
012100*    ACTUALLY COMPLETED.
012200     IF PAYMENT-STEP-OK
012300         CALL "outbox-event-sweep"
012400         MOVE RETURN-CODE TO WS-SWEEP-STEP-RC
012500     ELSE
012600         DISPLAY "KATANAPAY-BATCH-DRIVER: PAYMENT STEP ABORTED, "
012700         DISPLAY "OUTBOX SWEEP STEP SKIPPED.".
012800
012900*    ONE STOP RUN FOR THE WHOLE JOB -- NEITHER CALLED STEP EVER
013000*    RETURNS CONTROL TO A POINT PAST ITS OWN STOP RUN, SO THIS IS
013100*    REACHED ONLY AFTER BOTH STEPS (OR JUST STEP ONE, IF STEP TWO
013200*    WAS SKIPPED) HAVE FINISHED.
013300     STOP RUN.
013400*----------------------------------------------------------------
