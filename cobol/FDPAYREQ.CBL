000100*----------------------------------------------------------------
000200* FDPAYREQ.CBL
000300* PAYMENT REQUEST RECORD (INPUT).  REQ-CARD-NUM-VIEW SPLITS THE
000400* CARD NUMBER SO THE BIN (FIRST 6 DIGITS) CAN BE LIFTED WITHOUT
000500* A REFERENCE MODIFICATION ON EVERY PROGRAM THAT NEEDS IT.
000600*----------------------------------------------------------------
000700    FD  PAYMENT-REQUEST-FILE
000800        LABEL RECORDS ARE OMITTED.
000900    01  PAYMENT-REQUEST-RECORD.
001000*        REQ-ID -- INBOUND REQUEST REFERENCE, SUPPLIED BY THE
001100*        SUBMITTING CHANNEL, NOT GENERATED BY THIS RUN.  CARRIED
001200*        ONTO THE REJECT LINE OF THE REPORT AS D-REJ-ID.
001300        05  REQ-ID                       PIC X(08).
001400*        REQ-AMOUNT -- REQUESTED PAYMENT AMOUNT, MAJOR-UNIT
001500*        DECIMAL, SIGNED SO A CREDIT-ADJUSTMENT REQUEST CAN BE
001600*        REPRESENTED WITHOUT A SEPARATE RECORD TYPE.
001700        05  REQ-AMOUNT                   PIC S9(09)V99.
001800*        REQ-CURRENCY -- ISO THREE-LETTER CURRENCY CODE, ALWAYS
001900*        VALIDATED UPPERCASE BEFORE ROUTING RULE 3/4 COMPARES IT.
002000        05  REQ-CURRENCY                 PIC X(03).
002100*        REQ-CARD-NUM -- FULL UNMASKED CARD NUMBER AS SUBMITTED.
002200*        NEVER MOVED TO THE REPORT OR THE MASTER FILE UNMASKED --
002300*        SEE PAY-CARD-MASKED ON FDPAYMST.CBL.
002400        05  REQ-CARD-NUM                 PIC X(16).
002500        05  FILLER                       PIC X(02).
002600
002700    01  REQ-CARD-NUM-VIEW REDEFINES PAYMENT-REQUEST-RECORD.
002800        05  FILLER                       PIC X(22).
002900        05  REQ-CARD-BIN-DIGITS          PIC X(06).
003000        05  REQ-CARD-REMAINING-DIGITS    PIC X(10).
003100        05  FILLER                       PIC X(02).
