000100*----------------------------------------------------------------
000200* WSPAYWRK.CBL
000300* WORKING-STORAGE SHARED BY PL-VALIDATE-PAYMENT-REQUEST.CBL,
000400* PL-ROUTE-PROVIDER.CBL, PL-MASK-CARD-NUMBER.CBL,
000500* PL-PREPROCESS-PROVIDER-A.CBL, PL-PREPROCESS-PROVIDER-B.CBL,
000600* PL-SIMULATE-PROVIDER-RESPONSE.CBL AND PL-BUILD-OUTBOX-EVENT.CBL.
000700* COPY THIS ONCE INTO A PROGRAM'S WORKING-STORAGE SECTION AHEAD
000800* OF ANY OF THOSE PROCEDURE-LIBRARY COPYBOOKS.
000900*----------------------------------------------------------------
001000*    SET "Y"/"N" BY 1100-VALIDATE-PAYMENT-REQUEST; TESTED BY
001100*    0400-PROCESS-ONE-REQUEST TO CHOOSE THE ORCHESTRATE OR
001200*    REJECT PATH.
001300    01  WS-REQUEST-VALID-SW              PIC X.
001400        88  REQUEST-IS-VALID             VALUE "Y".
001500        88  REQUEST-IS-INVALID           VALUE "N".
001600
001700
001800*    WS-REJECT-REASON -- SET BY WHICHEVER VALIDATION CHECK
001900*    FAILED FIRST; MOVED STRAIGHT ONTO D-REJ-REASON IN
002000*    0500-REJECT-THIS-REQUEST WITHOUT FURTHER EDITING.
002100    01  WS-REJECT-REASON                 PIC X(40).
002200
002300
002400*    SET "Y"/"N" BY 1250-CHECK-PROVIDER-IS-KNOWN; A REQUEST THAT
002500*    ROUTES CLEANLY BUT NAMES NO PROVIDER THIS SHOP RECOGNIZES
002600*    STILL GETS REJECTED HERE, NOT ORCHESTRATED.
002700    01  WS-PROVIDER-VALID-SW             PIC X.
002800        88  PROVIDER-IS-VALID            VALUE "Y".
002900        88  PROVIDER-IS-INVALID          VALUE "N".
003000
003100
003200*    WS-WORK-PROVIDER -- RESULT OF 1200-DETERMINE-PROVIDER'S
003300*    FIVE ROUTING RULES.  ONLY THE TWO VALUES BELOW ARE EVER
003400*    RECOGNIZED AS VALID BY 1250-CHECK-PROVIDER-IS-KNOWN.
003500    01  WS-WORK-PROVIDER                 PIC X(10).
003600        88  ROUTED-TO-PROVIDER-A         VALUE "PROVIDER_A".
003700        88  ROUTED-TO-PROVIDER-B         VALUE "PROVIDER_B".
003800
003900
004000*    WS-WORK-BIN -- FIRST SIX DIGITS OF THE SUBMITTED CARD
004100*    NUMBER, DERIVED BY 1180-DERIVE-CARD-BIN AND CONSULTED BY
004200*    THE BIN-BASED ROUTING RULES.
004300    01  WS-WORK-BIN                      PIC X(06).
004400
004500
004600*    CARD-NUMBER SCRATCH PAIR FOR 1300-MASK-CARD-NUMBER -- THE
004700*    UNMASKED NUMBER GOES IN, THE MASKED NUMBER (FIRST SIX AND
004800*    LAST FOUR DIGITS VISIBLE, MIDDLE REPLACED WITH ASTERISKS)
004900*    COMES OUT.
005000    01  WS-WORK-CARD-NUM-IN              PIC X(16).
005100    01  WS-WORK-CARD-NUM-MASKED          PIC X(16).
005200
005300
005400*    WS-SUBMIT-AMOUNT/-CENTS -- PROVIDER B TAKES ITS AMOUNT AS A
005500*    WHOLE NUMBER OF CENTS, NOT MAJOR-UNIT DECIMAL, SO 1500-
005600*    PREPROCESS-FOR-PROVIDER-B USES THIS PAIR TO SHIFT THE
005700*    DECIMAL POINT TWO PLACES BEFORE LOADING PRV-AMOUNT.
005800    01  WS-SUBMIT-AMOUNT                 PIC S9(11)V99.
005900    01  WS-SUBMIT-AMOUNT-CENTS           PIC S9(11).
006000
006100
006200*    WS-WORK-PAYMENT-ID/-EVENT-ID -- SCRATCH COPIES OF THE IDS
006300*    ISSUED BY 0700/0800 BEFORE THEY ARE MOVED ONTO THE MASTER
006400*    AND OUTBOX RECORDS.
006500    01  WS-WORK-PAYMENT-ID               PIC X(12).
006600    01  WS-WORK-EVENT-ID                 PIC X(12).
006700
006800
006900*    PROVIDER-SUBMISSION IS THE PACKET HANDED TO PREPROCESS-FOR-
007000*    PROVIDER-A/B BEFORE THE SIMULATED SEND -- IT CARRIES THE
007100*    PAYMENT ID AND BIN FORWARD SO THE PROVIDER SIDE NEVER HAS
007200*    TO RE-DERIVE THEM FROM THE MASTER RECORD.
007300    01  PROVIDER-SUBMISSION.
007400        05  PRV-PAYMENT-ID                PIC X(12).
007500        05  PRV-AMOUNT                    PIC S9(11)V99.
007600        05  PRV-CURRENCY                  PIC X(03).
007700        05  PRV-CARD-NUM                  PIC X(16).
007800        05  PRV-BIN                       PIC X(06).
007900        05  FILLER                        PIC X(01).
008000
008100
008200*    PROVIDER-RESPONSE IS THE PACKET HANDED BACK BY SIMULATE-
008300*    PROVIDER-RESPONSE.CBL -- ORCHESTRATE-PAYMENT MOVES IT ONTO
008400*    THE PAYMENT MASTER RECORD, THE SAME WAY THE OLD VOUCHER JOB
008500*    POSTED A BANK-CONFIRMATION RECORD BACK ONTO THE VOUCHER.
008600    01  PROVIDER-RESPONSE.
008700        05  RSP-PAYMENT-ID                PIC X(12).
008800        05  RSP-PROV-REF                  PIC X(20).
008900        05  RSP-STATUS                    PIC X(10).
009000            88  RESPONSE-COMPLETED        VALUE "COMPLETED".
009100            88  RESPONSE-FAILED           VALUE "FAILED".
009200        05  FILLER                        PIC X(01).
