000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. outbox-event-sweep.
000300 AUTHOR. R. HALVORSEN.
000400 INSTALLATION. KATANAPAY DATA CENTER.
000500 DATE-WRITTEN. 03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.
000800     THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF KATANAPAY
000900     DATA CENTER AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO
001000     ANYONE OUTSIDE THE INSTALLATION WITHOUT WRITTEN PERMISSION.
001100*----------------------------------------------------------------
001200*                    C H A N G E    L O G
001300*----------------------------------------------------------------
001400*DATE        BY    REQUEST   DESCRIPTION
001500*----------  ----  --------  ----------------------------------
001600*03/14/1987  RJH   AP-0143   ORIGINAL PROGRAM.  RUNS AS THE
001700*                            SECOND STEP OF THE PAYMENT JOB,
001800*                            RIGHT BEHIND PAYMENT-REQUEST-
001900*                            PROCESSING, AND SWEEPS THE OUTBOX
002000*                            FILE THAT STEP JUST WROTE.
002100*09/02/1987  RJH   AP-0159   LOCK/RELEASE PAIR ADDED AROUND
002200*                            DISPATCH; A CRASH MID-DISPATCH HAD
002300*                            LEFT AN EVENT LOOKING PROCESSED
002400*                            WHEN IT WAS NOT.
002500*01/11/1988  DWT   AP-0202   BATCH SIZE CAPPED AT 10 EVENTS PER
002600*                            RUN SO ONE SWEEP CANNOT MONOPOLIZE
002700*                            THE OUTBOX FILE ALL SHIFT.
002800*06/06/1989  DWT   AP-0234   RETRY-ATTEMPT COUNT AND 5-ATTEMPT
002900*                            ABANDON RULE ADDED AFTER PROVIDER
003000*                            NOTICES WERE SWEPT FOREVER ON A
003100*                            BAD EVENT TYPE.
003200*11/23/1992  MPC   AP-0290   SWEEP REPORT SECTION NOW APPENDS TO
003300*                            THE SAME REPORT FILE THE PAYMENT
003400*                            STEP WRITES, SO ONE PRINTOUT COVERS
003500*                            THE WHOLE JOB.
003600*02/09/1994  LKW   AP-0312   SKIPPED-LOCKED COUNT ADDED TO THE
003700*                            SWEEP TOTALS AT OPERATIONS' REQUEST
003800*                            -- THEY WANTED TO SEE STUCK EVENTS
003900*                            WITHOUT PULLING THE OUTBOX FILE.
004000*10/02/1998  LKW   Y2K-0045  YEAR-2000 REVIEW.  NO 2-DIGIT YEAR
004100*                            FIELDS FOUND IN THIS PROGRAM; NONE
004200*                            OF THE RECORD LAYOUTS CARRY A DATE
004300*                            FIELD.  SIGNED OFF AS Y2K READY.
004400*08/19/2002  GAF   AP-0389   CONTROL TOTALS REORDERED TO MATCH
004500*                            THE NEW AUDIT REPORT FORMAT.
004600*03/11/2004  RJH   AP-0431   A SWEEP THAT ABENDED BETWEEN LOCKING
004700*                            AN EVENT AND RELEASING IT LEFT THAT
004800*                            EVENT LOCKED PERMANENTLY -- SKIPPED-
004900*                            LOCKED FOREVER, NEVER REDISPATCHED.
005000*                            ADDED OBX-LOCK-SWEEPS TO FDOUTBOX.CBL
005100*                            AND AN EXPIRY TEST TO READ-OUTBOX-
005200*                            FILE-NEXT-RECORD.CBL SO A LOCK STILL
005300*                            STANDING AFTER 3 SWEEP PASSES IS
005400*                            RECLAIMED AND THE EVENT RESELECTED.
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    TOP-OF-FORM IS THE SAME CHANNEL-1 SKIP USED ON THE PAYMENT
005900*    REPORT -- BOTH SECTIONS OF THE JOB WRITE TO THE SAME REPORT
006000*    FILE, SO THEY SHARE ONE PAGE-BREAK CONVENTION.  UPSI-0 IS
006100*    THE SAME OPERATOR TEST-RUN SWITCH DEFINED ON THE PRIOR STEP,
006200*    DECLARED HERE TOO SINCE THIS PROGRAM RUNS AS ITS OWN JOB
006300*    STEP AND CANNOT SHARE SPECIAL-NAMES ACROSS A CALL.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS WS-UPSI-TEST-RUN
006700            OFF STATUS IS WS-UPSI-PRODUCTION-RUN.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100*    THE OUTBOX FILE IS THE ONLY INPUT TO THIS STEP; THE REPORT
007200*    FILE IS THE SAME ONE PAYMENT-REQUEST-PROCESSING WROTE, NOW
007300*    REOPENED EXTEND SO THE SWEEP SECTION APPENDS RATHER THAN
007400*    OVERWRITES.
007500     COPY "SLOUTBOX.CBL".
007600     COPY "SLPAYRPT.CBL".
007700
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200*    SAME FD COPYBOOKS PAYMENT-REQUEST-PROCESSING USES -- THE
008300*    OUTBOX RECORD LAYOUT MUST MATCH EXACTLY SINCE THIS STEP
008400*    REWRITES RECORDS THAT STEP WROTE.
008500     COPY "FDOUTBOX.CBL".
008600     COPY "FDPAYRPT.CBL".
008700
008800
008900 WORKING-STORAGE SECTION.
009000
009100*    UPSI-0 RESOLVES INTO ONE OF THESE TWO BYTES, DECLARED BUT
009200*    NOT YET TESTED -- SAME UNUSED-HOOK CONVENTION AS ON THE
009300*    PRIOR STEP.
009400    01  WS-UPSI-TEST-RUN              PIC X.
009500    01  WS-UPSI-PRODUCTION-RUN        PIC X.
009600
009700
009800*    ONE FILE-STATUS FIELD PER FILE, SAME PAIRING CONVENTION AS
009900*    EVERY OTHER SEQUENTIAL PROGRAM IN THIS SHOP.
010000    01  WS-OUTBOX-STATUS              PIC X(02).
010100        88  OUTBOX-OK                 VALUE "00".
010200
010300
010400    01  WS-REPORT-STATUS              PIC X(02).
010500        88  REPORT-OK                 VALUE "00".
010600
010700
010800*    THE SWEEP SECTION'S OWN TITLE/HEADING-1/HEADING-2/PAGE-
010900*    NUMBER SET -- A FRESH PAGE-NUMBER SEQUENCE STARTING OVER AT
011000*    1, SINCE THIS IS A SEPARATE JOB STEP FROM PAYMENT-REQUEST-
011100*    PROCESSING EVEN THOUGH BOTH APPEND TO THE SAME REPORT FILE.
011200    01  TITLE.
011300        05  FILLER            PIC X(20) VALUE SPACES.
011400        05  FILLER            PIC X(30) VALUE
011500            "KATANAPAY OUTBOX SWEEP REPORT".
011600        05  FILLER            PIC X(68) VALUE SPACES.
011700        05  FILLER            PIC X(05) VALUE "PAGE:".
011800        05  PAGE-NUMBER       PIC 9(04) VALUE 0.
011900        05  FILLER            PIC X(05) VALUE SPACES.
012000
012100    01  HEADING-1.
012200        05  FILLER            PIC X(12) VALUE "EVENT ID".
012300        05  FILLER            PIC X(22) VALUE "EVENT TYPE".
012400        05  FILLER            PIC X(20) VALUE "RESULT".
012500        05  FILLER            PIC X(78) VALUE SPACES.
012600
012700    01  HEADING-2.
012800        05  FILLER            PIC X(54) VALUE ALL "-".
012900        05  FILLER            PIC X(78) VALUE SPACES.
013000
013100*    ONE LINE PER SWEPT EVENT -- SD-OBX-RESULT IS SET BY
013200*    0700-DISPATCH-OUTBOX-EVENT TO ONE OF PUBLISHED, RETRY OR
013300*    ABANDONED SO OPERATIONS CAN SEE THE OUTCOME WITHOUT READING
013400*    THE OUTBOX FILE DIRECTLY.
013500    01  SWEEP-DETAIL-LINE.
013600        05  SD-OBX-ID           PIC X(12).
013700        05  FILLER              PIC X(02) VALUE SPACES.
013800        05  SD-OBX-EVENT-TYPE   PIC X(20).
013900        05  FILLER              PIC X(02) VALUE SPACES.
014000        05  SD-OBX-RESULT       PIC X(18).
014100        05  FILLER              PIC X(78) VALUE SPACES.
014200*    RAW VIEW LETS THE SPOOL-DUMP UTILITY MOVE THIS LINE AS ONE
014300*    FIELD WHEN OPERATIONS ASKS FOR A HEX DUMP OF A BAD REPORT.
014400
014500    01  SWEEP-DETAIL-RAW-VIEW REDEFINES SWEEP-DETAIL-LINE.
014600        05  FILLER              PIC X(132).
014700
014800*    SAME LABEL/COUNT SHAPE AS THE PAYMENT REPORT'S TOTALS-LINE,
014900*    BUT NO AMOUNT COLUMN -- THIS STEP HAS NOTHING TO TOTAL IN
015000*    DOLLARS, ONLY EVENT COUNTS.
015100    01  TOTALS-LINE.
015200        05  D-TOT-LABEL       PIC X(30).
015300        05  D-TOT-COUNT       PIC ZZZ,ZZ9.
015400        05  FILLER            PIC X(94) VALUE SPACES.
015500
015600    01  TOTALS-LINE-RAW-VIEW REDEFINES TOTALS-LINE.
015700        05  FILLER            PIC X(131).
015800
015900    01  W-END-OF-FILE                 PIC X.
016000        88  END-OF-FILE               VALUE "Y".
016100
016200    01  W-PRINTED-LINES               PIC 99.
016300        88  PAGE-FULL                 VALUE 30 THRU 99.
016400
016500*    BATCH-FULL STOPS THE SWEEP AT 10 EVENTS PER RUN -- ADDED
016600*    UNDER AP-0202 SO ONE SWEEP CANNOT HOLD THE OUTBOX FILE OPEN
016700*    I-O FOR THE WHOLE SHIFT.
016800    01  WS-BATCH-COUNT                PIC S9(03) COMP.
016900        88  BATCH-FULL                VALUE 10.
017000
017100*    SET BY PL-DISPATCH-OUTBOX-EVENT.CBL ON A BLANK-PAYLOAD
017200*    FAILURE ONLY -- AN UNRECOGNIZED EVENT TYPE IS A WARNING, NOT
017300*    A DISPATCH FAILURE, AND DOES NOT SET THIS SWITCH.
017400    01  WS-DISPATCH-FAILED-SW         PIC X.
017500        88  DISPATCH-FAILED           VALUE "Y".
017600
017700*    ALL FOUR SWEEP COUNTERS ARE COMP FOR THE SAME REASON AS THE
017800*    PAYMENT STEP'S WS-COUNTERS -- THEY ARE INCREMENTED ONCE PER
017900*    EVENT SWEPT AND NEVER PRINTED UNTIL END OF RUN.
018000    01  WS-EVENT-COUNTERS.
018100        05  WS-EVENTS-SELECTED        PIC S9(07) COMP.
018200        05  WS-EVENTS-PUBLISHED       PIC S9(07) COMP.
018300        05  WS-EVENTS-ABANDONED       PIC S9(07) COMP.
018400        05  WS-EVENTS-SKIPPED-LOCKED  PIC S9(07) COMP.
018500        05  FILLER                    PIC X(01).
018600
018700 PROCEDURE DIVISION.
018800
018900*    MAIN LINE.  OPEN, ZERO THE COUNTERS, PRIME THE READ, THEN
019000*    SWEEP UNTIL EITHER THE OUTBOX FILE IS EXHAUSTED OR THE
019100*    10-EVENT BATCH CAP IS HIT -- WHICHEVER COMES FIRST.  THE
019200*    BATCH CAP EXISTS SO ONE SWEEP RUN CANNOT HOLD THE OUTBOX
019300*    FILE OPEN I-O FOR THE WHOLE SHIFT.
019400 0100-MAIN-PROCESS.
019500*    OPEN FIRST, THEN PRINT THE FIRST PAGE HEADING BEFORE ANY
019600*    COUNTER IS TOUCHED -- IF THE OUTBOX FILE IS EMPTY THE REPORT
019700*    STILL COMES OUT WITH A HEADING AND ALL-ZERO TOTALS, NEVER
019800*    BLANK.
019900     PERFORM 0200-OPEN-SWEEP-FILES THRU 0200-EXIT.
020000     PERFORM 9000-PRINT-HEADINGS THRU 9000-EXIT.
020100
020200     MOVE ZERO TO WS-EVENTS-SELECTED
020300                  WS-EVENTS-PUBLISHED
020400                  WS-EVENTS-ABANDONED
020500                  WS-EVENTS-SKIPPED-LOCKED.
020600     MOVE ZERO TO WS-BATCH-COUNT.
020700     MOVE "N" TO W-END-OF-FILE.
020800
020900     PERFORM 0600-READ-OUTBOX-FILE-NEXT-RECORD THRU 0600-EXIT.
021000     PERFORM 0400-SWEEP-ONE-EVENT THRU 0400-EXIT
021100         UNTIL END-OF-FILE OR BATCH-FULL.
021200
021300     PERFORM 0500-PRINT-CONTROL-TOTALS THRU 0500-EXIT.
021400     PERFORM 0300-CLOSE-SWEEP-FILES THRU 0300-EXIT.
021500
021600     EXIT PROGRAM.
021700
021800     STOP RUN.
021900*----------------------------------------------------------------
022000
022100 0200-OPEN-SWEEP-FILES.
022200
022300*    I-O, NOT INPUT -- EACH EVENT IS REWRITTEN TWICE PER SWEEP
022400*    (LOCK, THEN UNLOCK/MARK-PROCESSED), SO THIS STEP NEEDS UPDATE
022500*    ACCESS TO THE SAME FILE PAYMENT-REQUEST-PROCESSING ONLY WROTE.
022600     OPEN I-O    OUTBOX-FILE.
022700     OPEN EXTEND REPORT-FILE.
022800
022900 0200-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------
023200
023300 0300-CLOSE-SWEEP-FILES.
023400
023500*    BOTH FILES CLOSE HERE REGARDLESS OF WHETHER THE SWEEP ENDED ON
023600*    END-OF-FILE OR ON THE BATCH-FULL CAP -- A CAPPED RUN LEAVES
023700*    THE REMAINING EVENTS ON THE FILE FOR THE NEXT SWEEP TO PICK UP.
023800     CLOSE OUTBOX-FILE.
023900     CLOSE REPORT-FILE.
024000
024100 0300-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------
024400
024500*    ONE OUTBOX EVENT PER CALL.  THE RECORD IS LOCKED BEFORE
024600*    DISPATCH AND UNLOCKED AFTER, SO A SECOND SWEEP THAT STARTS
024700*    WHILE THIS DISPATCH IS STILL RUNNING SKIPS PAST IT (SEE
024800*    READ-OUTBOX-FILE-NEXT-RECORD.CBL) INSTEAD OF DOUBLE-SENDING
024900*    THE SAME NOTICE.
025000 0400-SWEEP-ONE-EVENT.
025100
025200     ADD 1 TO WS-BATCH-COUNT.
025300     ADD 1 TO WS-EVENTS-SELECTED.
025400
025500*LOCK THE EVENT BEFORE DISPATCH SO A SECOND SWEEP STARTED
025600*WHILE THIS ONE IS STILL RUNNING WILL NOT PICK IT UP TOO.
025700
025800     MOVE "Y" TO OBX-LOCKED.
025900     REWRITE OUTBOX-EVENT-RECORD.
026000
026100     PERFORM 0700-DISPATCH-OUTBOX-EVENT THRU 0700-EXIT.
026200
026300*    A GENUINE DISPATCH FAILURE (BLANK PAYLOAD) DRIVES THE
026400*    5-ATTEMPT RETRY COUNTER; ANYTHING ELSE -- INCLUDING A
026500*    PUBLISHED EVENT OR AN UNKNOWN-TYPE WARNING -- IS MARKED
026600*    PROCESSED ON THE SPOT.
026700     IF DISPATCH-FAILED
026800         ADD 1 TO OBX-ATTEMPTS
026900         IF OBX-ATTEMPTS IS GREATER THAN OR EQUAL TO 5
027000             MOVE "Y" TO OBX-PROCESSED
027100             ADD 1 TO WS-EVENTS-ABANDONED
027200         ELSE
027300             MOVE "N" TO OBX-PROCESSED
027400     ELSE
027500         MOVE "Y" TO OBX-PROCESSED.
027600
027700     MOVE "N" TO OBX-LOCKED.
027800     REWRITE OUTBOX-EVENT-RECORD.
027900
028000     IF PAGE-FULL
028100         PERFORM 9100-FINALIZE-PAGE THRU 9100-EXIT
028200         PERFORM 9000-PRINT-HEADINGS THRU 9000-EXIT.
028300
028400     PERFORM 0600-READ-OUTBOX-FILE-NEXT-RECORD THRU 0600-EXIT.
028500
028600 0400-EXIT.
028700     EXIT.
028800*----------------------------------------------------------------
028900
029000 0500-PRINT-CONTROL-TOTALS.
029100
029200     MOVE SPACES               TO REPORT-RECORD-TEXT.
029300     WRITE REPORT-RECORD AFTER ADVANCING 2.
029400
029500*    EVENTS SELECTED IS THE SWEEP'S OWN "RECORDS READ" LINE --
029600*    ONE COUNT PER PASS THROUGH 0400-SWEEP-ONE-EVENT, WHETHER
029700*    THAT EVENT ENDS UP PUBLISHED, RETRIED, OR ABANDONED.
029800     MOVE SPACES                TO TOTALS-LINE.
029900     MOVE "EVENTS SELECTED"     TO D-TOT-LABEL.
030000     MOVE WS-EVENTS-SELECTED    TO D-TOT-COUNT.
030100     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
030200     WRITE REPORT-RECORD AFTER ADVANCING 1.
030300
030400*    EVENTS PUBLISHED IS SET INSIDE THE COPIED PL-DISPATCH-
030500*    OUTBOX-EVENT.CBL PARAGRAPH, NOT HERE -- IT COUNTS ONLY
030600*    NOTICES THAT WENT OUT SUCCESSFULLY ON THIS PASS.
030700     MOVE SPACES                TO TOTALS-LINE.
030800     MOVE "EVENTS PUBLISHED"    TO D-TOT-LABEL.
030900     MOVE WS-EVENTS-PUBLISHED   TO D-TOT-COUNT.
031000     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
031100     WRITE REPORT-RECORD AFTER ADVANCING 1.
031200
031300*    EVENTS ABANDONED ONLY GROWS WHEN OBX-ATTEMPTS REACHES 5 ON
031400*    A GENUINE DISPATCH FAILURE (AP-0234) -- AN UNKNOWN EVENT
031500*    TYPE NEVER FAILS DISPATCH, SO IT NEVER FEEDS THIS COUNTER.
031600     MOVE SPACES                TO TOTALS-LINE.
031700     MOVE "EVENTS ABANDONED"    TO D-TOT-LABEL.
031800     MOVE WS-EVENTS-ABANDONED   TO D-TOT-COUNT.
031900     MOVE TOTALS-LINE           TO REPORT-RECORD-TEXT.
032000     WRITE REPORT-RECORD AFTER ADVANCING 1.
032100
032200*    EVENTS SKIPPED-LOCKED (AP-0312) IS INCREMENTED BY READ-
032300*    OUTBOX-FILE-NEXT-RECORD.CBL WHEN IT PASSES OVER A RECORD
032400*    ANOTHER SWEEP HAS LOCKED AND THE LOCK HAS NOT YET EXPIRED --
032500*    OPERATIONS WANTED THIS VISIBLE WITHOUT PULLING THE OUTBOX
032600*    FILE DIRECTLY.  A LOCK THAT PASSES OBX-LOCK-EXPIRED (AP-0431)
032700*    IS RECLAIMED INSTEAD OF COUNTED HERE -- SEE READ-OUTBOX-
032800*    FILE-NEXT-RECORD.CBL.
032900     MOVE SPACES                  TO TOTALS-LINE.
033000     MOVE "EVENTS SKIPPED-LOCKED" TO D-TOT-LABEL.
033100     MOVE WS-EVENTS-SKIPPED-LOCKED TO D-TOT-COUNT.
033200     MOVE TOTALS-LINE             TO REPORT-RECORD-TEXT.
033300     WRITE REPORT-RECORD AFTER ADVANCING 1.
033400
033500     PERFORM 9100-FINALIZE-PAGE THRU 9100-EXIT.
033600
033700 0500-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------
034000
034100 COPY "READ-OUTBOX-FILE-NEXT-RECORD.CBL".
034200 COPY "PL-DISPATCH-OUTBOX-EVENT.CBL".
034300 COPY "PL-PRINT-REPORT.CBL".
034400*----------------------------------------------------------------
