000100*----------------------------------------------------------------
000200* FDCTLFIL.CBL
000300* RUN-CONTROL RECORD.  ONE RECORD ONLY (CONTROL-KEY = 1).
000400* CARRIES THE LAST PAYMENT AND OUTBOX SEQUENCE NUMBERS ISSUED,
000500* SO PAY-ID AND OBX-ID ARE BATCH-GENERATED SEQUENCE NUMBERS,
000600* NOT UUIDS AND NOT DERIVED FROM THE WALL CLOCK.
000700*----------------------------------------------------------------
000800    FD  CONTROL-FILE
000900        LABEL RECORDS ARE STANDARD.
001000    01  CONTROL-RECORD.
001100*        CONTROL-KEY -- ALWAYS 1.  THIS FILE HOLDS EXACTLY ONE
001200*        RECORD; THE KEY EXISTS ONLY SO THE READ/REWRITE PAIR IN
001300*        0700/0800 HAS SOMETHING TO KEY ON.
001400        05  CONTROL-KEY                  PIC 9(01).
001500*        CONTROL-LAST-PAYMENT-SEQ -- LAST PAYMENT SEQUENCE
001600*        NUMBER ISSUED, ANY RUN, ANY DAY.  BUMPED BY 1 EACH TIME
001700*        0700-NEXT-PAYMENT-ID IS PERFORMED.
001800        05  CONTROL-LAST-PAYMENT-SEQ     PIC 9(09).
001900*        CONTROL-LAST-OUTBOX-SEQ -- SAME IDEA, FOR OUTBOX EVENT
002000*        IDS, BUMPED BY 0800-NEXT-OUTBOX-EVENT-ID.
002100        05  CONTROL-LAST-OUTBOX-SEQ      PIC 9(09).
002200        05  FILLER                       PIC X(21).
002300
002400
002500    01  CONTROL-RECORD-COMBINED-VIEW REDEFINES CONTROL-RECORD.
002600        05  FILLER                       PIC X(01).
002700        05  CTL-COMBINED-SEQ             PIC 9(18).
002800        05  FILLER                       PIC X(21).
