000100*----------------------------------------------------------------
000200* READ-OUTBOX-FILE-NEXT-RECORD.CBL
000300* SEQUENTIAL READ OF THE OUTBOX-FILE DURING THE SWEEP.  THE
000400* SWEEP WANTS RECORDS THAT ARE UNPROCESSED AND EITHER UNLOCKED
000500* OR LOCK-EXPIRED, SO THIS PARAGRAPH SKIPS PAST ANY OTHERS USING
000600* THE OBX-STATUS-PAIR REDEFINES VIEW UNTIL ONE QUALIFIES OR EOF.
000700* A RECORD SKIPPED BECAUSE IT IS STILL LOCKED AND NOT YET
000800* EXPIRED IS COUNTED IN WS-EVENTS-SKIPPED-LOCKED FOR THE SWEEP
000900* REPORT; A RECORD ALREADY MARKED PROCESSED IS SKIPPED WITHOUT
001000* COUNTING.
001100*----------------------------------------------------------------
001200*    AP-0431 -- A LOCKED-BUT-UNPROCESSED RECORD IS NO LONGER AN
001300*    AUTOMATIC, PERMANENT SKIP.  EVERY PASS THAT FINDS IT STILL
001400*    LOCKED BUMPS OBX-LOCK-SWEEPS; ONCE OBX-LOCK-EXPIRED FIRES
001500*    THE LOCK IS TREATED AS ORPHANED -- LEFT OVER FROM A SWEEP
001600*    THAT DIED BETWEEN SETTING OBX-LOCKED AND CLEARING IT -- AND
001700*    THE EVENT IS RECLAIMED RIGHT HERE SO 0400-SWEEP-ONE-EVENT
001800*    CAN SELECT IT LIKE ANY OTHER UNLOCKED RECORD.  BEFORE THIS
001900*    CHANGE SUCH AN EVENT WAS SKIPPED AND COUNTED FOREVER AND
002000*    NEVER LEFT THE OUTBOX FILE.
002100 0600-READ-OUTBOX-FILE-NEXT-RECORD.
002200
002300     READ OUTBOX-FILE NEXT RECORD
002400         AT END
002500             MOVE "Y" TO W-END-OF-FILE
002600             GO TO 0600-EXIT.
002700
002800*    A RECORD THAT IS NEITHER UNPROCESSED-AND-UNLOCKED NOR
002900*    STILL LOCKED-AND-UNPROCESSED IS ALREADY DONE -- SKIP IT
003000*    WITHOUT COUNTING AND LOOP BACK FOR THE NEXT ONE, THE SAME
003100*    GO-TO-TOP-OF-PARAGRAPH IDIOM THIS SHOP HAS USED FOR SKIP
003200*    LOOPS SINCE THE COBOL-74 DAYS.
003300     IF NOT END-OF-FILE
003400         IF OBX-STATUS-PAIR NOT EQUAL "NN"
003500             IF OBX-LOCKED EQUAL "Y" AND OBX-PROCESSED EQUAL "N"
003600                 ADD 1 TO OBX-LOCK-SWEEPS
003700                 IF OBX-LOCK-EXPIRED
003800*                    ORPHANED LOCK RECLAIMED -- FALL THROUGH TO
003900*                    0600-EXIT INSTEAD OF LOOPING, THE SAME WAY
004000*                    AN "NN" RECORD FALLS THROUGH ON ITS FIRST
004100*                    PASS, SO THIS EVENT IS SELECTED THIS TIME.
004200                     MOVE "N" TO OBX-LOCKED
004300                     MOVE ZERO TO OBX-LOCK-SWEEPS
004400                     REWRITE OUTBOX-EVENT-RECORD
004500                 ELSE
004600                     REWRITE OUTBOX-EVENT-RECORD
004700                     ADD 1 TO WS-EVENTS-SKIPPED-LOCKED
004800                     GO TO 0600-READ-OUTBOX-FILE-NEXT-RECORD
004900             ELSE
005000                 GO TO 0600-READ-OUTBOX-FILE-NEXT-RECORD.
005100
005200 0600-EXIT.
005300     EXIT.
005400*----------------------------------------------------------------
