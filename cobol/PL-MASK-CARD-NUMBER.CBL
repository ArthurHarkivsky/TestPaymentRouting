000100*----------------------------------------------------------------
000200* PL-MASK-CARD-NUMBER.CBL
000300* CARD-NUMBER MASKING HELPER.  CARDS UNDER 16 DIGITS PASS
000400* THROUGH UNCHANGED; OTHERWISE 12 ASTERISKS THEN THE LAST 4
000500* DIGITS.  CALLER LOADS WS-WORK-CARD-NUM-IN AND PERFORMS
000600* MASK-CARD-NUMBER; RESULT COMES BACK IN WS-WORK-CARD-NUM-MASKED.
000700*----------------------------------------------------------------
000800*    THIS PARAGRAPH ONLY EVER SEES CARD NUMBERS THAT ALREADY
000900*    PASSED 1150-VALIDATE-CARD-NUMBER, SO THE 16-DIGIT CASE IS
001000*    THE NORMAL ONE -- THE SHORT-CARD BRANCH BELOW IS A GUARD,
001100*    NOT AN EXPECTED PATH, KEPT FROM THE DAYS WHEN THIS ROUTINE
001200*    ALSO MASKED OLDER 13-DIGIT CARD NUMBERS.
001300 1300-MASK-CARD-NUMBER.
001400
001500
001600*    A SHORT CARD NUMBER (POSITION 16 STILL A SPACE) IS PASSED
001700*    THROUGH AS-IS -- THERE IS NOTHING TO MASK BEHIND A NUMBER
001800*    THAT NEVER FILLED THE FULL 16-DIGIT FIELD.
001900     IF WS-WORK-CARD-NUM-IN (16:1) EQUAL SPACE
002000         MOVE WS-WORK-CARD-NUM-IN TO WS-WORK-CARD-NUM-MASKED
002100     ELSE
002200*        FULL 16-DIGIT CARD -- REPLACE THE FIRST 12 DIGITS WITH
002300*        ASTERISKS AND KEEP ONLY THE LAST 4, THE SAME MASKING
002400*        DEPTH THIS SHOP APPLIES ON EVERY PRINTED REPORT THAT
002500*        EVER SHOWS A CARD NUMBER.
002600         MOVE "************"                TO
002700                                   WS-WORK-CARD-NUM-MASKED (1:12)
002800         MOVE WS-WORK-CARD-NUM-IN (13:4)     TO
002900                                   WS-WORK-CARD-NUM-MASKED (13:4).
003000
003100
003200 1300-EXIT.
003300     EXIT.
003400*----------------------------------------------------------------
